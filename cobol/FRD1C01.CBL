000100******************************************************************
000200* FECHA       : 11/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR), CORRIGE EL     *
000400*             : ANTERIOR FRD1C00                                 *
000500* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000600* PROGRAMA    : FRD1C01                                           *
000700* TIPO        : BATCH                                             *
000800* DESCRIPCION : ESTE PROGRAMA LEE EL ARCHIVO DIARIO DE            *
000900*             : TRANSACCIONES (ORDENADO ASCENDENTE POR FECHA-     *
001000*             : HORA), CALIFICA CADA TRANSACCION CONTRA LAS       *
001100*             : REGLAS DEL MOTOR DE RIESGO (FRD2R00), ESCRIBE     *
001200*             : UNA EVALUACION POR TRANSACCION, UNA ALERTA POR    *
001300*             : CADA TRANSACCION DE PUNTAJE ALTO, ACTUALIZA EL    *
001400*             : HISTORIAL DE LA CORRIDA PARA LA VENTANA DE        *
001500*             : VELOCIDAD, Y AL FINAL IMPRIME EL REPORTE          *
001600*             : GERENCIAL DE CIERRE DE CORRIDA.                   *
001700* ARCHIVOS    : FRD.TRANSIN   (ENTRADA)                           *
001800*             : FRD.ASSESSOUT  (SALIDA)                            *
001900*             : FRD.ALERTOUT  (SALIDA)                            *
002000*             : FRD.REPORTOUT (SALIDA - REPORTE IMPRESO)          *
002100* PROGRAMA(S) : FRD2R00                                           *
002200* INSTALACION : DEPARTAMENTO DE PREVENCION DE FRAUDE              *
002300* FECHA ESCR  : 14/08/1991                                        *
002400* SEGURIDAD   : USO INTERNO DEL DEPARTAMENTO                      *
002500******************************************************************
002600*----------------------------------------------------------------*
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800*----------------------------------------------------------------*
002900* 1991-08-14 EDR FRD-0001 VERSION INICIAL DEL PROGRAMA.           *
003000*                LEE TRANSIN, LLAMA AL MOTOR Y ESCRIBE ASSESSOUT. *
003100* 1991-09-02 EDR FRD-0002 SE AGREGA EL ARCHIVO DE ALERTAS (ANTES  *
003200*                SOLO SE ESCRIBIA LA EVALUACION).                 *
003300* 1992-01-20 PEDR FRD-0007 SE AGREGA EL CONTROL DE DUPLICADOS     *
003400*                POR NUMERO DE TRANSACCION (IDEMPOTENCIA).        *
003500*                UNA TRANSACCION REPETIDA SE CALIFICA IGUAL PERO  *
003600*                NO SE VUELVE A GUARDAR EN EL HISTORIAL.          *
003700* 1992-07-02 EDR FRD-0010 SE AGREGA LA VALIDACION DE MONTO MAYOR  *
003800*                A CERO; LOS RECHAZADOS NO GENERAN EVALUACION.    *
003900* 1993-11-15 PEDR FRD-0013 SE AGREGA EL REPORTE GERENCIAL DE      *
004000*                CIERRE DE CORRIDA (ANTES SOLO ESTADISTICAS POR   *
004100*                CONSOLA, IGUAL QUE EL PROGRAMA EEDR3004).        *
004200* 1994-11-08 EDR FRD-0015 SE AGREGA LA TABLA DE LOS ULTIMOS 20    *
004300*                MOVIMIENTOS PARA EL DETALLE DEL REPORTE.         *
004400* 1995-03-11 EDR FRD-0017 PRUEBA DE CARGA CON UN ARCHIVO DE     *
004500*                40000 TRANSACCIONES EN UN SOLO LOTE; EL         *
004600*                HISTORIAL Y LAS TABLAS DE DISTRIBUCION          *
004700*                RESISTIERON SIN PROBLEMA DE DESEMPENO.          *
004800* 1996-02-14 PEDR FRD-0019 REVISION GENERAL, SIN CAMBIOS DE LOGICA*
004900* 1998-09-23 EDR FRD-0024 REVISION DEL PROGRAMA PARA EL CAMBIO DE *
005000*                SIGLO (Y2K); EL CAMPO DE FECHA-HORA YA TRAE      *
005100*                ANIO DE 4 DIGITOS (AAAAMMDDHHMMSS), NO SE        *
005200*                ENCONTRARON CAMPOS DE 2 DIGITOS QUE CORREGIR.    *
005300* 1999-04-05 EDR FRD-0026 PRUEBA DE CORRIDA CON FECHAS DE 1999 Y  *
005400*                2000 MEZCLADAS EN EL MISMO LOTE, SIN PROBLEMAS.  *
005500* 2001-05-07 PEDR FRD-0031 SE AMPLIA EL HISTORIAL A 99999 FILAS   *
005600*                (IGUAL CAMBIO EN FRDHIS Y FRD3R00).              *
005700* 2003-10-02 EDR FRD-0038 SE DOCUMENTA LA DISTRIBUCION POR        *
005800*                UBICACION Y POR COMERCIO EN EL REPORTE.          *
005900* 2005-06-21 PEDR FRD-0041 SE REVISO QUE LAS TABLAS DE            *
006000*                DISTRIBUCION (200 FILAS MAXIMO) NO SE DESBORDEN  *
006100*                CON UN CATALOGO GRANDE DE UBICACIONES NUEVAS.    *
006200* 2007-04-19 PEDR FRD-0044 MANTENIMIENTO MENOR DE COMENTARIOS.    *
006300* 2011-09-30 EDR FRD-0051 SE AGREGA EL CONTEO DE REGISTROS        *
006400*                RECHAZADOS AL TOTAL DEL REPORTE.                 *
006500* 2012-02-08 PEDR FRD-0049 SE REORDENA LA DISTRIBUCION POR NIVEL  *
006600*                DE RIESGO DEL REPORTE (CRITICAL, HIGH, MEDIUM,   *
006700*                LOW) PARA QUE COINCIDA CON EL ORDEN EN QUE       *
006800*                GERENCIA LA REVISA (DE MAS GRAVE A MENOS GRAVE); *
006900*                ANTES SALIA EN ORDEN INVERSO.                    *
007000* 2012-06-14 EDR FRD-0052 SE QUITA EL RELLENO RESERVADO DE LOS    *
007100*                REGISTROS DE SALIDA (ASSESSOUT, ALERTOUT Y EL    *
007200*                PROPIO TRANSIN DE ENTRADA); EL AREA NUNCA SE     *
007300*                USO Y AUDITORIA PIDIO QUE EL LARGO DE TARJETA    *
007400*                COINCIDIERA EXACTO CON LO DOCUMENTADO.           *
007401* 2012-07-02 PEDR FRD-0055 VER CAMBIO EN FRDLIN (SE CORRIGIO EL   *
007409*                FILLER DE LOS GRUPOS DE DETALLE, DISTRIBUCION Y  *
007417*                TOTALES QUE NO SUMABAN LOS 132 BYTES DEL         *
007425*                RENGLON DE REPORTOUT).                           *
007433* 2012-08-20 EDR FRD-0056 EL PARRAFO 110 AHORA BRINCA AL ERROR    *
007441*                DE APERTURA CON UN GO TO EN VEZ DE ANIDAR EL     *
007449*                DISPLAY/STOP RUN DENTRO DEL IF (ESTILO USADO EN  *
007457*                OTROS PROGRAMAS DEL DEPARTAMENTO PARA ERRORES DE *
007465*                FIN DE ARCHIVO); TAMBIEN SE AGRUPO EL RANGO      *
007473*                810-850 DEL REPORTE EN UN SOLO PERFORM THRU, Y   *
007481*                SE PASO EL SUBINDICE DE DESPLAZAMIENTO DE LOS    *
007489*                ULTIMOS 20 MOVIMIENTOS A NIVEL 77.                *
007491* 2012-09-04 PEDR FRD-0057 SE REVIERTE PARTE DE FRD-0056: EL      *
007492*                PERFORM THRU DE 810 A 850 SE QUITO PORQUE LOS    *
007493*                PARRAFOS 822, 833 Y 835 YA SE EJECUTAN POR SU    *
007494*                PROPIO PERFORM VARYING DESDE 820, 832 Y 834, Y   *
007495*                AL CAER DE NUEVO EN ELLOS AL FINAL DEL RANGO SE  *
007496*                IMPRIMIA UN RENGLON BASURA DE MAS POR CADA UNO   *
007497*                (INDICE YA FUERA DE RANGO).  SE REGRESA A LOS    *
007498*                PERFORM SUELTOS DE 810 A 850; EL PERFORM THRU SE *
007499*                DEJA EN 210-PROCESA-UNA-TRANSACCION (250 A 260), *
007501*                QUE NO TIENE ESE PROBLEMA.                       *
007502******************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID. FRD1C01.
007800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
007900 INSTALLATION. DEPARTAMENTO DE PREVENCION DE FRAUDE.
008000 DATE-WRITTEN. 14/08/1991.
008100 DATE-COMPILED.
008200 SECURITY. USO INTERNO DEL DEPARTAMENTO.
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600*                       C01 CONTROLA EL SALTO DE PAGINA DEL
008700*                       REPORTE GERENCIAL (FD REPORTOUT).
008800     C01 IS TOP-OF-FORM.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*                       ARCHIVO DE ENTRADA, ORDENADO ASCENDENTE
009200*                       POR FECHA-HORA DE LA TRANSACCION.
009300     SELECT TRANSIN   ASSIGN TO TRANSIN
009400                       FILE STATUS IS FS-TRANSIN.
009500*                       UNA EVALUACION POR TRANSACCION ACEPTADA.
009600     SELECT ASSESSOUT  ASSIGN TO ASSESSOUT
009700                       FILE STATUS IS FS-ASSESSOUT.
009800*                       UNA ALERTA POR TRANSACCION DE PUNTAJE
009900*                       50 O MAS.
010000     SELECT ALERTOUT  ASSIGN TO ALERTOUT
010100                       FILE STATUS IS FS-ALERTOUT.
010200*                       REPORTE GERENCIAL DE CIERRE, 132 COLUMNAS.
010300     SELECT REPORTOUT ASSIGN TO REPORTOUT
010400                       FILE STATUS IS FS-REPORTOUT.
010500 DATA DIVISION.
010600 FILE SECTION.
010700*                   ENTRADA DE TRANSACCIONES DEL DIA; 93 BYTES
010800*                   POR TARJETA, SIN RELLENO RESERVADO (VER
010900*                   TICKET FRD-0052 EN EL PROPIO COPY FRDTXN).
011000 FD  TRANSIN.
011100 COPY FRDTXN
011200     REPLACING FRD-TXN-REC BY FRD-TXN-REG.
011300*                   SALIDA DE EVALUACIONES; 165 BYTES, UNA
011400*                   TARJETA POR CADA TRANSACCION ACEPTADA.
011500 FD  ASSESSOUT.
011600 COPY FRDASS
011700     REPLACING FRD-ASS-REC BY FRD-ASS-REG.
011800*                   SALIDA DE ALERTAS; 151 BYTES, SOLO PARA LAS
011900*                   TRANSACCIONES DE PUNTAJE 50 O MAS.
012000 FD  ALERTOUT.
012100 COPY FRDALT
012200     REPLACING FRD-ALT-REC BY FRD-ALT-REG.
012300*                   SALIDA DEL REPORTE GERENCIAL (132 COLUMNAS,
012400*                   IMPRESORA DE CADENA ESTANDAR DEL CENTRO DE
012500*                   COMPUTO); CADA RENGLON SE ARMA EN UNA DE
012600*                   LAS ESTRUCTURAS DEL COPY FRDLIN.
012700 FD  REPORTOUT.
012800 01  FRD-LINEA-REPORTE                    PIC X(132).
012900 WORKING-STORAGE SECTION.
012950*                     SUBINDICE SUELTO PARA EL DESPLAZAMIENTO DE LA
012960*                     TABLA DE LOS ULTIMOS 20 MOVIMIENTOS (NIVEL 77,
012970*                     COMO LO HACE JM47ADM PARA SUS CAMPOS SUELTOS).
012980 77  WKS-IX-DESPLAZA                      PIC 9(02) COMP.
013000*                     INTERRUPTOR DE FIN DE ARCHIVO
013100 01  WKS-SW-TRANSIN                       PIC X(01) VALUE 'N'.
013200     88 FRD-FIN-TRANSIN                        VALUE 'S'.
013300*                     VARIABLES FILE STATUS, UNA POR ARCHIVO,
013400*                     PARA PODER SEÑALAR EN EL DISPLAY DE ERROR
013500*                     CUAL ARCHIVO FUE EL QUE FALLO.
013600 01  FS-TRANSIN                           PIC 9(02) VALUE ZEROS.
013700 01  FS-ASSESSOUT                          PIC 9(02) VALUE ZEROS.
013800 01  FS-ALERTOUT                          PIC 9(02) VALUE ZEROS.
013900 01  FS-REPORTOUT                         PIC 9(02) VALUE ZEROS.
014000*                     CONTADORES DE LA CORRIDA (TODOS COMP, SE
014100*                     USAN SOLO PARA CONTAR, NUNCA PARA IMPRIMIR
014200*                     DIRECTO; SE MUEVEN A CAMPOS DISPLAY DEL
014300*                     COPY FRDLIN ANTES DE ESCRIBIR EL REPORTE).
014400 01  WKS-CONTADORES.
014500     02 WKS-REG-LEIDOS                    PIC 9(07) COMP.
014600     02 WKS-REG-RECHAZADOS                PIC 9(07) COMP.
014700     02 WKS-REG-EVALUADOS                 PIC 9(07) COMP.
014800     02 WKS-REG-ALERTAS                   PIC 9(07) COMP.
014900     02 WKS-REG-CRITICOS                  PIC 9(07) COMP.
015000     02 WKS-REG-DUPLICADOS                PIC 9(07) COMP.
015100     02 WKS-CONT-BAJO                     PIC 9(07) COMP.
015200     02 WKS-CONT-MEDIO                    PIC 9(07) COMP.
015300     02 WKS-CONT-ALTO                     PIC 9(07) COMP.
015400     02 WKS-CONT-CRITICO                  PIC 9(07) COMP.
015500     02 FILLER                            PIC X(04).
015600*                     TOTALES DE MONTO (CAMPOS DE DINERO, ZONED,
015700*                     IGUAL QUE EL RESTO DE LOS PROGRAMAS DEL
015800*                     DEPARTAMENTO; NO SE EMPACAN MONTOS AQUI).
015900 01  WKS-TOTALES-MONTO.
016000     02 WKS-MONTO-TOTAL                   PIC 9(09)V99.
016100     02 WKS-MONTO-PROMEDIO                PIC 9(09)V99.
016200     02 FILLER                            PIC X(05).
016300*                     INDICE DE BUSQUEDA DE DUPLICADOS Y SWITCH
016400*                     QUE INDICA SI LA FILA ACTUAL YA EXISTIA.
016500 01  WKS-IX-DUP                           PIC 9(07) COMP.
016600 01  WKS-DUPLICADO-SW                     PIC X(01) VALUE 'N'.
016700     88 FRD-ES-DUPLICADO                        VALUE 'S'.
016800*                     RESULTADO DE LA EVALUACION DE RIESGO QUE
016900*                     DEVUELVE FRD2R00 POR CADA TRANSACCION.
017000 01  WKS-RIESGO-RESULTADO.
017100     02 WKS-RIESGO-PUNTAJE                PIC 9(03) COMP.
017200     02 WKS-RIESGO-NIVEL                  PIC X(08).
017300     02 WKS-RIESGO-REASONS                PIC X(120).
017400*                --- TABLA DE DISTRIBUCION POR UBICACION ---
017500*                (SOLO GUARDA LAS UBICACIONES QUE REALMENTE SE
017600*                 VIERON EN LA CORRIDA, NO UN CATALOGO FIJO;
017700*                 CRECE DINAMICO HASTA 200 FILAS).
017800 01  WKS-CONTROL-UBIC.
017900     02 WKS-CANT-UBIC                     PIC 9(03) COMP.
018000 01  WKS-TABLA-UBIC.
018100     02 WKS-UBIC-ENTRY OCCURS 1 TO 200 TIMES
018200           DEPENDING ON WKS-CANT-UBIC
018300           INDEXED BY WKS-IX-UBIC.
018400        03 WKS-UBIC-VALOR                 PIC X(20).
018500        03 WKS-UBIC-CUENTA                PIC 9(07) COMP.
018600*                --- TABLA DE DISTRIBUCION POR COMERCIO ---
018700*                (MISMA IDEA QUE LA TABLA DE UBICACION).
018800 01  WKS-CONTROL-COM.
018900     02 WKS-CANT-COM                      PIC 9(03) COMP.
019000 01  WKS-TABLA-COM.
019100     02 WKS-COM-ENTRY OCCURS 1 TO 200 TIMES
019200           DEPENDING ON WKS-CANT-COM
019300           INDEXED BY WKS-IX-COM.
019400        03 WKS-COM-VALOR                  PIC X(30).
019500        03 WKS-COM-CUENTA                 PIC 9(07) COMP.
019600*                --- TABLA DE LOS ULTIMOS 20 MOVIMIENTOS ---
019700*                (SE DESPLAZA HACIA ABAJO Y SE INSERTA EN 1,
019800*                 ASI LA POSICION 1 SIEMPRE ES LA MAS RECIENTE;
019900*                 ES UNA TABLA DE TAMANO FIJO, NO DEPENDING ON,
020000*                 PORQUE SIEMPRE SON COMO MUCHO 20 FILAS).
020100 01  WKS-CONTROL-U20.
020200     02 WKS-CANT-U20                      PIC 9(02) COMP.
020300 01  WKS-TABLA-U20.
020400     02 WKS-U20-ENTRY OCCURS 20 TIMES
020500           INDEXED BY WKS-IX-U20.
020600        03 WKS-U20-TIMESTAMP              PIC X(14).
020700        03 WKS-U20-TXNID                  PIC X(20).
020800        03 WKS-U20-MONTO                  PIC 9(07)V99.
020900        03 WKS-U20-UBICACION              PIC X(20).
021000        03 WKS-U20-COMERCIO               PIC X(30).
021100        03 WKS-U20-PUNTAJE                PIC 9(03) COMP.
021200        03 WKS-U20-NIVEL                  PIC X(08).
021400*                     AREA DE TRABAJO PARA EL ENCABEZADO DEL
021500*                     REPORTE; LA FECHA QUE SE IMPRIME ES LA
021600*                     FECHA-HORA DE LA ULTIMA TRANSACCION LEIDA
021700*                     EN LA CORRIDA (NO LA FECHA DEL SISTEMA).
021800 01  WKS-TITULO-REPORTE                   PIC X(40)
021900        VALUE 'FRD - REPORTE GERENCIAL DE FRAUDE'.
022000 01  WKS-ULTIMA-FECHA                     PIC X(14) VALUE SPACES.
022100*                     VISTA DESGLOSADA DE WKS-ULTIMA-FECHA, POR
022200*                     SI ALGUN DIA SE PIDE IMPRIMIR LA FECHA EN
022300*                     OTRO FORMATO EN VEZ DEL CRUDO AAAAMMDDHHMMSS.
022400 01  WKS-ULTIMA-FECHA-R REDEFINES WKS-ULTIMA-FECHA.
022500     02 WKS-UF-ANIO                       PIC 9(04).
022600     02 WKS-UF-MES                        PIC 9(02).
022700     02 WKS-UF-DIA                        PIC 9(02).
022800     02 WKS-UF-HORA                       PIC 9(02).
022900     02 WKS-UF-MINUTO                     PIC 9(02).
023000     02 WKS-UF-SEGUNDO                    PIC 9(02).
023100*                    ----- COPY DEL HISTORIAL -----
023200*                    (FRD-TABLA-HIST ES LA TABLA MAESTRA DE LA
023300*                     CORRIDA; SE LE PASA POR LINKAGE A FRD2R00
023400*                     Y DE AHI A FRD3R00 SIN DUPLICARLA).
023500 COPY FRDHIS.
023600*                    ----- COPY DE LOS PARAMETROS DE REGLAS -----
023700 COPY FRDPRM.
023800*                    ----- COPY DE LAS LINEAS DEL REPORTE -----
023900 COPY FRDLIN.
024000*------------------------------------------------------------------*
024100*  000-MAIN: PARRAFO DE CONTROL DEL PROGRAMA.  ABRE ARCHIVOS,      *
024200*  PROCESA TODAS LAS TRANSACCIONES DEL DIA, IMPRIME EL REPORTE     *
024300*  GERENCIAL DE CIERRE Y CIERRA TODO ANTES DE TERMINAR.            *
024400*------------------------------------------------------------------*
024500 PROCEDURE DIVISION.
024600*                    ----- SECCION PRINCIPAL -----
024700 000-MAIN SECTION.
024800*                       PASO 1: ABRIR LOS CUATRO ARCHIVOS Y
024900*                       DEJAR EN CERO CONTADORES Y TABLAS.
025000     PERFORM 110-APERTURA-ARCHIVOS
025100*                       PASO 2: LEER Y CALIFICAR TODA LA
025200*                       CORRIDA DEL DIA.
025300     PERFORM 200-PROCESA-TRANSACCIONES
025400*                       PASO 3: IMPRIMIR EL REPORTE GERENCIAL
025500*                       CON LOS ACUMULADOS DE TODA LA CORRIDA.
025600     PERFORM 800-IMPRIME-REPORTE
025700*                       PASO 4: CERRAR TODO ANTES DE TERMINAR.
025800     PERFORM 900-CIERRA-ARCHIVOS
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100
026200*------------------------------------------------------------------*
026300*  110-APERTURA-ARCHIVOS: ABRE LOS CUATRO ARCHIVOS DE LA CORRIDA   *
026400*  Y DEJA EN CEROS TODOS LOS CONTADORES Y TABLAS ANTES DE EMPEZAR  *
026500*  A LEER.  SI CUALQUIER ARCHIVO NO ABRE, EL PROGRAMA TERMINA DE   *
026600*  INMEDIATO CON RETURN-CODE 91 (CONVENCION DEL DEPARTAMENTO PARA  *
026700*  ERRORES DE APERTURA DE ARCHIVO).                                *
026800*------------------------------------------------------------------*
026900 110-APERTURA-ARCHIVOS SECTION.
027000*                       TRANSIN ES EL UNICO ARCHIVO DE ENTRADA;
027100*                       LOS OTROS TRES SE ABREN COMO OUTPUT
027200*                       PORQUE SE REGENERAN COMPLETOS CADA
027300*                       CORRIDA, NUNCA SE ACUMULAN DE UN DIA
027400*                       PARA OTRO.
027500     OPEN INPUT  TRANSIN
027600     OPEN OUTPUT ASSESSOUT
027700     OPEN OUTPUT ALERTOUT
027800     OPEN OUTPUT REPORTOUT
027900*                       SE REVISAN LOS CUATRO FILE STATUS JUNTOS;
028000*                       SI CUALQUIERA FALLO SE BRINCA AL PARRAFO
028010*                       DE ERROR (TICKET FRD-0056) EN VEZ DE
028020*                       ANIDAR EL DISPLAY/STOP RUN AQUI MISMO.
028100     IF FS-TRANSIN NOT = 0 OR FS-ASSESSOUT NOT = 0
028200        OR FS-ALERTOUT NOT = 0 OR FS-REPORTOUT NOT = 0
028250        GO TO 110-ERROR-APERTURA.
028300*                       TODOS LOS CONTADORES, TOTALES Y TABLAS
028400*                       DE LA CORRIDA ARRANCAN EN CERO; NO HAY
028500*                       ARRASTRE DE UNA CORRIDA A OTRA.
029800     INITIALIZE WKS-CONTADORES
029900     INITIALIZE WKS-TOTALES-MONTO
030000     MOVE ZEROS TO FRD-HIST-COUNT
030100     MOVE ZEROS TO WKS-CANT-UBIC
030200     MOVE ZEROS TO WKS-CANT-COM
030300     MOVE ZEROS TO WKS-CANT-U20
030320     GO TO 110-APERTURA-ARCHIVOS-E.
030340*                       DESTINO DEL GO TO DE ARRIBA CUANDO
030360*                       CUALQUIERA DE LOS CUATRO ARCHIVOS FALLO
030380*                       AL ABRIR; IMPRIME EL DETALLE DE LOS
030400*                       CUATRO FILE STATUS PARA EL OPERADOR Y
030420*                       TERMINA LA CORRIDA.
030440 110-ERROR-APERTURA.
030460     DISPLAY '================================================'
030480     DISPLAY '   FRD1C01 - ERROR AL ABRIR LOS ARCHIVOS        '
030500     DISPLAY ' FILE STATUS TRANSIN   : (' FS-TRANSIN   ')'
030520     DISPLAY ' FILE STATUS ASSESSOUT  : (' FS-ASSESSOUT  ')'
030540     DISPLAY ' FILE STATUS ALERTOUT  : (' FS-ALERTOUT  ')'
030560     DISPLAY ' FILE STATUS REPORTOUT : (' FS-REPORTOUT ')'
030580     DISPLAY '================================================'
030640     MOVE 91 TO RETURN-CODE
030660     STOP RUN.
030680 110-APERTURA-ARCHIVOS-E. EXIT.
030690
030695*--------------------------------------------------------------*
030700*  CICLO PRINCIPAL DE LECTURA Y CALIFICACION DE TRANSACCIONES  *
030800*  (LECTURA ANTICIPADA: SE LEE UNA TARJETA ANTES DE ENTRAR AL  *
030900*  CICLO Y OTRA AL FINAL DE CADA VUELTA, TECNICA ESTANDAR DEL  *
031000*  DEPARTAMENTO PARA EVITAR PROCESAR UNA FILA VACIA EN EOF).   *
031100*--------------------------------------------------------------*
031200 200-PROCESA-TRANSACCIONES SECTION.
031300     READ TRANSIN
031400          AT END SET FRD-FIN-TRANSIN TO TRUE
031500     END-READ
031600     PERFORM 210-PROCESA-UNA-TRANSACCION
031700             UNTIL FRD-FIN-TRANSIN.
031800 200-PROCESA-TRANSACCIONES-E. EXIT.
031900
032000*--------------------------------------------------------------*
032100*  PROCESA UNA TRANSACCION: VALIDA EL MONTO, Y SI ES VALIDO    *
032200*  CORRE TODA LA CADENA (DUPLICADO, EVALUACION, ESCRITURA DE   *
032300*  EVALUACION Y ALERTA, HISTORIAL Y ESTADISTICAS).  SI EL      *
032400*  MONTO NO ES MAYOR A CERO, LA TRANSACCION SE RECHAZA Y NO    *
032500*  GENERA NINGUNA SALIDA (TICKET FRD-0010).                    *
032600*--------------------------------------------------------------*
032700 210-PROCESA-UNA-TRANSACCION SECTION.
032800     ADD 1 TO WKS-REG-LEIDOS
032900*                       SE GUARDA LA FECHA-HORA DE LA ULTIMA
033000*                       TARJETA LEIDA PARA EL ENCABEZADO DEL
033100*                       REPORTE (EL ARCHIVO VIENE ORDENADO, ASI
033200*                       QUE LA ULTIMA LEIDA ES LA MAS RECIENTE).
033300     MOVE FRD-TXN-TIMESTAMP TO WKS-ULTIMA-FECHA
033400     IF FRD-TXN-AMOUNT > ZEROS
033500        PERFORM 220-BUSCA-DUPLICADO
033600        PERFORM 230-EVALUA-TRANSACCION
033650*                    250 Y 260 SE CUBREN CON UN SOLO THRU; A
033660*                    DIFERENCIA DEL RANGO DE REPORTES (VER
033670*                    TICKET FRD-0057), NINGUNO DE LOS DOS TIENE
033680*                    UN SUB-PARRAFO PROPIO QUE YA SE EJECUTE
033690*                    POR SEPARADO DENTRO DEL RANGO.
033700        PERFORM 250-ESCRIBE-ASSESS THRU 260-ESCRIBE-ALERTA-E
033900        PERFORM 270-ACTUALIZA-HISTORIAL
034000        PERFORM 280-ACUMULA-ESTADISTICAS
034100     ELSE
034200        ADD 1 TO WKS-REG-RECHAZADOS
034300     END-IF
034400     READ TRANSIN
034500          AT END SET FRD-FIN-TRANSIN TO TRUE
034600     END-READ.
034700 210-PROCESA-UNA-TRANSACCION-E. EXIT.
034800
034900*--------------------------------------------------------------*
035000*  REGLA DE IDEMPOTENCIA: BUSCA EL ID DE LA TRANSACCION EN EL  *
035100*  HISTORIAL YA ACUMULADO.  SI YA EXISTE, SE CALIFICA IGUAL    *
035200*  PERO NO SE VUELVE A AGREGAR AL HISTORIAL (TICKET FRD-0007). *
035300*  LA BUSQUEDA SE HACE A MANO CON INDICE COMP EN VEZ DE SEARCH *
035400*  PORQUE FRD-TABLA-HIST NO VIENE INDEXADA POR TXN-ID.         *
035500*--------------------------------------------------------------*
035600 220-BUSCA-DUPLICADO SECTION.
035700*                       SE REINICIA EL SWITCH EN CADA
035800*                       TRANSACCION ANTES DE BUSCAR.
035900     MOVE 'N' TO WKS-DUPLICADO-SW
036000     PERFORM 225-COMPARA-UNA-FILA
036100             VARYING WKS-IX-DUP FROM 1 BY 1
036200             UNTIL WKS-IX-DUP > FRD-HIST-COUNT
036300                OR FRD-ES-DUPLICADO.
036400 220-BUSCA-DUPLICADO-E. EXIT.
036500
036600*--------------------------------------------------------------*
036700*  COMPARA UNA FILA DEL HISTORIAL CONTRA EL ID DE LA           *
036800*  TRANSACCION ACTUAL; SI COINCIDE, PRENDE EL SWITCH DE        *
036900*  DUPLICADO Y SUMA AL CONTADOR DE DUPLICADOS DE LA CORRIDA.   *
037000*--------------------------------------------------------------*
037100 225-COMPARA-UNA-FILA SECTION.
037200*                       COMPARACION SENCILLA CONTRA UNA SOLA
037300*                       FILA; EL PERFORM VARYING DE 220 ES EL
037400*                       QUE RECORRE TODO EL HISTORIAL.
037500     IF FRD-HIST-TXN-ID(WKS-IX-DUP) = FRD-TXN-ID
037600        MOVE 'S' TO WKS-DUPLICADO-SW
037700        ADD 1 TO WKS-REG-DUPLICADOS
037800     END-IF.
037900 225-COMPARA-UNA-FILA-E. EXIT.
038000
038100*--------------------------------------------------------------*
038200*  LLAMA AL MOTOR DE RIESGO (FRD2R00), QUE A SU VEZ LLAMA A    *
038300*  LA RUTINA DE VELOCIDAD (FRD3R00) CON EL HISTORIAL ACTUAL.   *
038400*  SE LE PASA EL HISTORIAL COMPLETO, INCLUSO SI LA TRANSACCION *
038500*  ACTUAL RESULTO SER DUPLICADA (SE CALIFICA IGUAL).           *
038600*--------------------------------------------------------------*
038700 230-EVALUA-TRANSACCION SECTION.
038800*                       FRD-HIST-CONTROL Y FRD-TABLA-HIST VIENEN
038900*                       DEL COPY FRDHIS; SE PASAN POR REFERENCIA
039000*                       (CONVENCION CALL ... USING DEL COBOL),
039100*                       ASI QUE NO SE DUPLICA LA TABLA EN MEMORIA.
039200     CALL 'FRD2R00' USING FRD-TXN-AMOUNT, FRD-TXN-LOCATION,
039300                           FRD-TXN-MERCHANT, FRD-TXN-TIMESTAMP,
039400                           FRD-HIST-CONTROL, FRD-TABLA-HIST,
039500                           WKS-RIESGO-RESULTADO.
039600 230-EVALUA-TRANSACCION-E. EXIT.
039700
039800*--------------------------------------------------------------*
039900*  ESCRIBE LA TARJETA DE EVALUACION (UNA POR TRANSACCION       *
040000*  ACEPTADA, DUPLICADA O NO).  SI LA ESCRITURA FALLA, EL       *
040100*  PROGRAMA CIERRA LO QUE YA ESTA ABIERTO Y TERMINA CON        *
040200*  RETURN-CODE 91, IGUAL CONVENCION QUE LA APERTURA.           *
040300*--------------------------------------------------------------*
040400 250-ESCRIBE-ASSESS SECTION.
040500*                       SE ARMA LA TARJETA DE SALIDA DIRECTO DE
040600*                       LOS CAMPOS DE ENTRADA Y DEL RESULTADO
040700*                       DEL MOTOR; NO HAY EDICION ADICIONAL.
040800     MOVE FRD-TXN-ID          TO FRD-ASS-TXN-ID
040900     MOVE FRD-TXN-TIMESTAMP   TO FRD-ASS-TIMESTAMP
041000     MOVE WKS-RIESGO-PUNTAJE  TO FRD-ASS-RISK-SCORE
041100     MOVE WKS-RIESGO-NIVEL    TO FRD-ASS-RISK-LEVEL
041200     MOVE WKS-RIESGO-REASONS  TO FRD-ASS-REASONS
041300     WRITE FRD-ASS-REG
041400     IF FS-ASSESSOUT NOT = 0
041500        DISPLAY 'FRD1C01 - ERROR ESCRIBIENDO ASSESSOUT : '
041600                 FS-ASSESSOUT
041700        PERFORM 900-CIERRA-ARCHIVOS
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF
042100     ADD 1 TO WKS-REG-EVALUADOS.
042200 250-ESCRIBE-ASSESS-E. EXIT.
042300
042400*--------------------------------------------------------------*
042500*  ESCRIBE UNA ALERTA CUANDO EL PUNTAJE LLEGA A 50 O MAS       *
042600*  (NIVEL HIGH O CRITICAL).  LAS TRANSACCIONES DE PUNTAJE MAS  *
042700*  BAJO NO GENERAN TARJETA DE ALERTA, SOLO SU EVALUACION.      *
042800*--------------------------------------------------------------*
042900 260-ESCRIBE-ALERTA SECTION.
043000*                       EL UMBRAL DE ALERTA (50) ES EL MISMO
043100*                       PUNTO DE CORTE DONDE EMPIEZA EL NIVEL
043200*                       HIGH; NO HAY UN PARAMETRO SEPARADO.
043300     IF WKS-RIESGO-PUNTAJE >= FRD-PUNTAJE-MIN-ALERTA
043400*                       LA SEVERIDAD SIEMPRE ES 'WARNING' EN
043500*                       ESTA VERSION; NO HAY UN NIVEL MAS ALTO
043600*                       DE ALERTA TODAVIA DEFINIDO POR EL AREA.
043700        MOVE 'WARNING'           TO FRD-ALT-SEVERITY
043800        MOVE FRD-TXN-ID          TO FRD-ALT-TXN-ID
043900        MOVE WKS-RIESGO-PUNTAJE  TO FRD-ALT-RISK-SCORE
044000        MOVE WKS-RIESGO-REASONS  TO FRD-ALT-REASONS
044100        WRITE FRD-ALT-REG
044200        IF FS-ALERTOUT NOT = 0
044300           DISPLAY 'FRD1C01 - ERROR ESCRIBIENDO ALERTOUT : '
044400                    FS-ALERTOUT
044500           PERFORM 900-CIERRA-ARCHIVOS
044600           MOVE 91 TO RETURN-CODE
044700           STOP RUN
044800        END-IF
044900        ADD 1 TO WKS-REG-ALERTAS
045000     END-IF.
045100 260-ESCRIBE-ALERTA-E. EXIT.
045200
045300*--------------------------------------------------------------*
045400*  AGREGA LA TRANSACCION AL HISTORIAL DE LA CORRIDA, SALVO     *
045500*  QUE SEA UN DUPLICADO (NO SE CUENTA DOS VECES EN VELOCIDAD,  *
045600*  TICKET FRD-0007).  SOLO SE GUARDAN LOS TRES CAMPOS QUE      *
045700*  FRD3R00 NECESITA PARA LA VENTANA: FECHA-HORA, MONTO E ID.   *
045800*--------------------------------------------------------------*
045900 270-ACTUALIZA-HISTORIAL SECTION.
046000*                       SI LA TRANSACCION YA ESTABA EN EL
046100*                       HISTORIAL (DUPLICADA) NO SE AGREGA OTRA
046200*                       FILA; DE LO CONTRARIO SE CONTARIA DOBLE
046300*                       EN LA VENTANA DE VELOCIDAD DE FRD3R00.
046400     IF NOT FRD-ES-DUPLICADO
046500        ADD 1 TO FRD-HIST-COUNT
046600        MOVE FRD-TXN-TIMESTAMP TO FRD-HIST-TIMESTAMP(FRD-HIST-COUNT)
046700        MOVE FRD-TXN-AMOUNT    TO FRD-HIST-AMOUNT(FRD-HIST-COUNT)
046800        MOVE FRD-TXN-ID        TO FRD-HIST-TXN-ID(FRD-HIST-COUNT)
046900     END-IF.
047000 270-ACTUALIZA-HISTORIAL-E. EXIT.
047100
047200*--------------------------------------------------------------*
047300*  ACUMULA LAS ESTADISTICAS DEL REPORTE DE CIERRE: NIVEL,      *
047400*  UBICACION, COMERCIO, MONTOS Y LA TABLA DE LOS ULTIMOS 20.   *
047500*  ESTO SE HACE PARA TODA TRANSACCION EVALUADA, INCLUSO LAS    *
047600*  DUPLICADAS (EL REPORTE REFLEJA TODO LO QUE SE PROCESO, NO   *
047700*  SOLO LO QUE QUEDO EN EL HISTORIAL).                          *
047800*--------------------------------------------------------------*
047900 280-ACUMULA-ESTADISTICAS SECTION.
048000*                       UN SOLO CONTADOR DE NIVEL SE PRENDE POR
048100*                       TRANSACCION; WKS-REG-CRITICOS ADEMAS
048200*                       ALIMENTA EL TOTAL DE LA SECCION 850.
048300     EVALUATE TRUE
048400        WHEN WKS-RIESGO-NIVEL = 'CRITICAL'
048500           ADD 1 TO WKS-CONT-CRITICO
048600           ADD 1 TO WKS-REG-CRITICOS
048700        WHEN WKS-RIESGO-NIVEL = 'HIGH'
048800           ADD 1 TO WKS-CONT-ALTO
048900        WHEN WKS-RIESGO-NIVEL = 'MEDIUM'
049000           ADD 1 TO WKS-CONT-MEDIO
049100        WHEN OTHER
049200           ADD 1 TO WKS-CONT-BAJO
049300     END-EVALUATE
049400*                       EL MONTO SE ACUMULA SIN IMPORTAR EL
049500*                       NIVEL, PARA EL TOTAL Y EL PROMEDIO
049600*                       GENERAL DEL REPORTE DE CIERRE.
049700     ADD FRD-TXN-AMOUNT TO WKS-MONTO-TOTAL
049800     PERFORM 282-ACUMULA-UBICACION
049900     PERFORM 284-ACUMULA-COMERCIO
050000     PERFORM 286-INSERTA-ULTIMOS-20.
050100 280-ACUMULA-ESTADISTICAS-E. EXIT.
050200
050300*--------------------------------------------------------------*
050400*  BUSCA LA UBICACION EN LA TABLA DE DISTRIBUCION; SI NO       *
050500*  EXISTE, SE AGREGA UNA FILA NUEVA CON CUENTA 1; SI YA        *
050600*  EXISTE, SOLO SE SUMA 1 A SU CONTADOR.                       *
050700*--------------------------------------------------------------*
050800 282-ACUMULA-UBICACION SECTION.
050900*                       BUSQUEDA SECUENCIAL SOBRE LA TABLA QUE
051000*                       CRECE CON DEPENDING ON; AL NO ENCONTRAR
051100*                       LA UBICACION SE ABRE UNA FILA NUEVA.
051200     SET WKS-IX-UBIC TO 1
051300     SEARCH WKS-UBIC-ENTRY
051400        AT END
051500           ADD 1 TO WKS-CANT-UBIC
051600           MOVE FRD-TXN-LOCATION TO WKS-UBIC-VALOR(WKS-CANT-UBIC)
051700           MOVE 1 TO WKS-UBIC-CUENTA(WKS-CANT-UBIC)
051800        WHEN WKS-UBIC-VALOR(WKS-IX-UBIC) = FRD-TXN-LOCATION
051900           ADD 1 TO WKS-UBIC-CUENTA(WKS-IX-UBIC)
052000     END-SEARCH.
052100 282-ACUMULA-UBICACION-E. EXIT.
052200
052300*--------------------------------------------------------------*
052400*  BUSCA EL COMERCIO EN LA TABLA DE DISTRIBUCION; SI NO        *
052500*  EXISTE, SE AGREGA UNA FILA NUEVA (MISMA TECNICA QUE LA      *
052600*  TABLA DE UBICACION, PERO SOBRE WKS-TABLA-COM).              *
052700*--------------------------------------------------------------*
052800 284-ACUMULA-COMERCIO SECTION.
052900*                       MISMA TECNICA QUE 282-ACUMULA-UBICACION
053000*                       PERO SOBRE LA TABLA DE COMERCIOS.
053100     SET WKS-IX-COM TO 1
053200     SEARCH WKS-COM-ENTRY
053300        AT END
053400           ADD 1 TO WKS-CANT-COM
053500           MOVE FRD-TXN-MERCHANT TO WKS-COM-VALOR(WKS-CANT-COM)
053600           MOVE 1 TO WKS-COM-CUENTA(WKS-CANT-COM)
053700        WHEN WKS-COM-VALOR(WKS-IX-COM) = FRD-TXN-MERCHANT
053800           ADD 1 TO WKS-COM-CUENTA(WKS-IX-COM)
053900     END-SEARCH.
054000 284-ACUMULA-COMERCIO-E. EXIT.
054100
054200*--------------------------------------------------------------*
054300*  DESPLAZA LA TABLA DE LOS ULTIMOS 20 HACIA ABAJO E INSERTA   *
054400*  LA TRANSACCION ACTUAL EN LA POSICION 1 (LA MAS RECIENTE).   *
054500*  MIENTRAS NO HAYAN 20 FILAS LLENAS, SE SIGUE CRECIENDO LA    *
054600*  CANTIDAD ANTES DE DESPLAZAR; UNA VEZ LLENA, LA FILA 20       *
054700*  VIEJA SE PIERDE AL DESPLAZAR LA 19 ENCIMA DE ELLA.           *
054800*--------------------------------------------------------------*
054900 286-INSERTA-ULTIMOS-20 SECTION.
055000*                       MIENTRAS LA TABLA NO LLEGUE A 20 FILAS
055100*                       SE SIGUE CRECIENDO; AL LLEGAR A 20, LA
055200*                       FILA MAS VIEJA (LA 20) SE PIERDE AL
055300*                       DESPLAZAR LA 19 ENCIMA DE ELLA.
055400     IF WKS-CANT-U20 < 20
055500        ADD 1 TO WKS-CANT-U20
055600     END-IF
055700     PERFORM 288-DESPLAZA-UNA-FILA
055800             VARYING WKS-IX-DESPLAZA FROM WKS-CANT-U20 BY -1
055900             UNTIL WKS-IX-DESPLAZA < 2
056000*                       LA TRANSACCION ACTUAL SIEMPRE ENTRA EN
056100*                       LA POSICION 1, LA MAS RECIENTE.
056200     MOVE FRD-TXN-TIMESTAMP  TO WKS-U20-TIMESTAMP(1)
056300     MOVE FRD-TXN-ID         TO WKS-U20-TXNID(1)
056400     MOVE FRD-TXN-AMOUNT     TO WKS-U20-MONTO(1)
056500     MOVE FRD-TXN-LOCATION   TO WKS-U20-UBICACION(1)
056600     MOVE FRD-TXN-MERCHANT   TO WKS-U20-COMERCIO(1)
056700     MOVE WKS-RIESGO-PUNTAJE TO WKS-U20-PUNTAJE(1)
056800     MOVE WKS-RIESGO-NIVEL   TO WKS-U20-NIVEL(1).
056900 286-INSERTA-ULTIMOS-20-E. EXIT.
057000
057100*--------------------------------------------------------------*
057200*  MUEVE LA FILA WKS-IX-DESPLAZA - 1 A LA POSICION             *
057300*  WKS-IX-DESPLAZA, UN PASO DEL DESPLAZAMIENTO COMPLETO QUE    *
057400*  HACE EL PARRAFO ANTERIOR (DE ATRAS HACIA ADELANTE PARA NO   *
057500*  PISAR FILAS QUE TODAVIA NO SE HAN MOVIDO).                  *
057600*--------------------------------------------------------------*
057700 288-DESPLAZA-UNA-FILA SECTION.
057800*                       UN SOLO MOVE DE GRUPO BASTA PORQUE
057900*                       WKS-U20-ENTRY TIENE TODOS SUS CAMPOS
058000*                       ALFANUMERICOS O NUMERICOS COMPATIBLES.
058100     MOVE WKS-U20-ENTRY(WKS-IX-DESPLAZA - 1)
058200       TO WKS-U20-ENTRY(WKS-IX-DESPLAZA).
058300 288-DESPLAZA-UNA-FILA-E. EXIT.
058400
058500*--------------------------------------------------------------*
058600*  REPORTE GERENCIAL DE CIERRE DE CORRIDA (132 COLUMNAS):      *
058700*  ENCABEZADO, DETALLE DE LOS ULTIMOS 20, DISTRIBUCION POR     *
058800*  NIVEL, POR UBICACION Y POR COMERCIO, Y LOS TOTALES FINALES. *
058900*  NO HAY SALTOS DE CONTROL A MITAD DE REPORTE; CADA SECCION   *
059000*  SE IMPRIME UNA SOLA VEZ CON LOS ACUMULADOS DE TODA LA       *
059100*  CORRIDA.                                                     *
059200*--------------------------------------------------------------*
059300 800-IMPRIME-REPORTE SECTION.
059320*                       OJO (TICKET FRD-0057): NO SE PUEDE CUBRIR
059330*                       810 AL 850 CON UN SOLO PERFORM...THRU. LOS
059340*                       PARRAFOS 822, 833 Y 835 VIVEN FISICAMENTE
059350*                       DENTRO DE ESE RANGO PERO YA SE EJECUTAN
059360*                       POR SU PROPIO PERFORM VARYING DESDE 820,
059370*                       832 Y 834; UN THRU QUE INCLUYERA TODO EL
059380*                       RANGO CAERIA DE NUEVO EN ELLOS AL TERMINAR
059390*                       CADA VUELTA, CON EL INDICE YA FUERA DE
059400*                       RANGO, E IMPRIMIRIA UN RENGLON BASURA POR
059410*                       CADA UNO.  SE REGRESA AL PERFORM SIMPLE
059420*                       DE CADA SECCION, UNO POR UNO, EN ORDEN.
059430     PERFORM 810-ENCABEZADO
059440     PERFORM 820-DETALLE-RECIENTES
059450     PERFORM 830-DISTRIBUCION-NIVEL
059460     PERFORM 832-DISTRIBUCION-UBICACION
059470     PERFORM 834-DISTRIBUCION-COMERCIO
059480     PERFORM 840-CALCULA-PROMEDIO
059490     PERFORM 850-TOTALES.
060800 800-IMPRIME-REPORTE-E. EXIT.
060900
061000*--------------------------------------------------------------*
061100*  IMPRIME EL TITULO DEL REPORTE Y LA FECHA-HORA DE LA ULTIMA  *
061200*  TRANSACCION PROCESADA, CON SALTO DE PAGINA (TOP-OF-FORM).   *
061300*--------------------------------------------------------------*
061400 810-ENCABEZADO SECTION.
061500*                       TOP-OF-FORM (C01, VER SPECIAL-NAMES)
061600*                       FUERZA SALTO DE PAGINA ANTES DEL TITULO.
061700     MOVE SPACES              TO FRD-LIN-ENCABEZADO
061800     MOVE WKS-TITULO-REPORTE  TO FRD-LIN-ENC-TITULO
061900*                       LA FECHA DEL ENCABEZADO ES LA FECHA-
062000*                       HORA DE LA ULTIMA TRANSACCION LEIDA, NO
062100*                       LA FECHA DEL SISTEMA OPERATIVO.
062200     MOVE WKS-ULTIMA-FECHA    TO FRD-LIN-ENC-FECHA
062300     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-ENCABEZADO
062400         AFTER ADVANCING TOP-OF-FORM
062500     MOVE FRD-LIN-BLANCO      TO FRD-LINEA-REPORTE
062600     WRITE FRD-LINEA-REPORTE  AFTER ADVANCING 1 LINE
062700     MOVE SPACES              TO FRD-LIN-SUBTITULO
062800     MOVE 'DETALLE DE LAS ULTIMAS TRANSACCIONES PROCESADAS'
062900                              TO FRD-LIN-SUB-TEXTO
063000     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-SUBTITULO
063100         AFTER ADVANCING 1 LINE
063200     MOVE FRD-LIN-BLANCO      TO FRD-LINEA-REPORTE
063300     WRITE FRD-LINEA-REPORTE  AFTER ADVANCING 1 LINE.
063400 810-ENCABEZADO-E. EXIT.
063500
063600*--------------------------------------------------------------*
063700*  IMPRIME LAS ULTIMAS TRANSACCIONES, LA MAS RECIENTE PRIMERO  *
063800*  (LA TABLA YA QUEDO ORDENADA ASI POR EL DESPLAZAMIENTO).     *
063900*  SI LA CORRIDA NO PROCESO NINGUNA TRANSACCION SE IMPRIME UN  *
064000*  SOLO RENGLON ACLARANDOLO, EN VEZ DE DEJAR LA SECCION VACIA. *
064100*--------------------------------------------------------------*
064200 820-DETALLE-RECIENTES SECTION.
064300*                       LA TABLA YA QUEDO ORDENADA DE MAS
064400*                       RECIENTE A MAS ANTIGUA POR EL
064500*                       DESPLAZAMIENTO DEL PARRAFO 286; AQUI
064600*                       SOLO SE RECORRE EN ORDEN DIRECTO.
064700     IF WKS-CANT-U20 > ZERO
064800        PERFORM 822-IMPRIME-UNA-RECIENTE
064900                VARYING WKS-IX-U20 FROM 1 BY 1
065000                UNTIL WKS-IX-U20 > WKS-CANT-U20
065100     ELSE
065200*                       CORRIDA SIN TRANSACCIONES: SE ACLARA
065300*                       EN VEZ DE DEJAR LA SECCION EN BLANCO.
065400        MOVE SPACES TO FRD-LIN-SUBTITULO
065500        MOVE 'NO SE PROCESARON TRANSACCIONES EN ESTA CORRIDA'
065600                                 TO FRD-LIN-SUB-TEXTO
065700        WRITE FRD-LINEA-REPORTE FROM FRD-LIN-SUBTITULO
065800            AFTER ADVANCING 1 LINE
065900     END-IF
066000     MOVE FRD-LIN-BLANCO TO FRD-LINEA-REPORTE
066100     WRITE FRD-LINEA-REPORTE AFTER ADVANCING 1 LINE.
066200 820-DETALLE-RECIENTES-E. EXIT.
066300
066400*--------------------------------------------------------------*
066500*  IMPRIME UNA FILA DEL DETALLE: FECHA-HORA, ID, MONTO,        *
066600*  UBICACION, COMERCIO, PUNTAJE Y NIVEL DE LA TRANSACCION      *
066700*  WKS-IX-U20 DE LA TABLA DE LOS ULTIMOS 20.                   *
066800*--------------------------------------------------------------*
066900 822-IMPRIME-UNA-RECIENTE SECTION.
067000*                       SE TRASLADAN LOS SIETE CAMPOS DE LA
067100*                       FILA WKS-IX-U20 AL RENGLON DE DETALLE
067200*                       DEL COPY FRDLIN, UNO POR UNO.
067300     MOVE SPACES                        TO FRD-LIN-DETALLE
067400     MOVE WKS-U20-TIMESTAMP(WKS-IX-U20)  TO FRD-LIN-DET-TIMESTAMP
067500     MOVE WKS-U20-TXNID(WKS-IX-U20)      TO FRD-LIN-DET-TXNID
067600     MOVE WKS-U20-MONTO(WKS-IX-U20)      TO FRD-LIN-DET-MONTO
067700     MOVE WKS-U20-UBICACION(WKS-IX-U20)  TO FRD-LIN-DET-UBICACION
067800     MOVE WKS-U20-COMERCIO(WKS-IX-U20)   TO FRD-LIN-DET-COMERCIO
067900     MOVE WKS-U20-PUNTAJE(WKS-IX-U20)    TO FRD-LIN-DET-PUNTAJE
068000     MOVE WKS-U20-NIVEL(WKS-IX-U20)      TO FRD-LIN-DET-NIVEL
068100     WRITE FRD-LINEA-REPORTE FROM FRD-LIN-DETALLE
068200         AFTER ADVANCING 1 LINE.
068300 822-IMPRIME-UNA-RECIENTE-E. EXIT.
068400
068500*--------------------------------------------------------------*
068600*  DISTRIBUCION DE TRANSACCIONES EVALUADAS POR NIVEL DE        *
068700*  RIESGO.  SE IMPRIME DE MAS GRAVE A MENOS GRAVE (CRITICAL,   *
068800*  HIGH, MEDIUM, LOW), QUE ES EL ORDEN EN QUE GERENCIA REVISA  *
068900*  EL REPORTE (AJUSTADO EN FRD-0049; ANTES SALIA AL REVES).    *
069000*--------------------------------------------------------------*
069100 830-DISTRIBUCION-NIVEL SECTION.
069200     MOVE SPACES              TO FRD-LIN-SUBTITULO
069300     MOVE 'DISTRIBUCION POR NIVEL DE RIESGO' TO FRD-LIN-SUB-TEXTO
069400     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-SUBTITULO
069500         AFTER ADVANCING 1 LINE
069600*                       RENGLON 1 DE 4: NIVEL CRITICAL (VA
069700*                       PRIMERO DESDE FRD-0049).
069800     MOVE SPACES              TO FRD-LIN-DISTRIB
069900     MOVE 'CRITICAL'           TO FRD-LIN-DIS-ETIQUETA
070000     MOVE WKS-CONT-CRITICO     TO FRD-LIN-DIS-CONTEO
070100     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-DISTRIB
070200         AFTER ADVANCING 1 LINE
070300*                       RENGLON 2 DE 4: NIVEL HIGH.
070400     MOVE SPACES              TO FRD-LIN-DISTRIB
070500     MOVE 'HIGH'               TO FRD-LIN-DIS-ETIQUETA
070600     MOVE WKS-CONT-ALTO        TO FRD-LIN-DIS-CONTEO
070700     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-DISTRIB
070800         AFTER ADVANCING 1 LINE
070900*                       RENGLON 3 DE 4: NIVEL MEDIUM.
071000     MOVE SPACES              TO FRD-LIN-DISTRIB
071100     MOVE 'MEDIUM'             TO FRD-LIN-DIS-ETIQUETA
071200     MOVE WKS-CONT-MEDIO       TO FRD-LIN-DIS-CONTEO
071300     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-DISTRIB
071400         AFTER ADVANCING 1 LINE
071500*                       RENGLON 4 DE 4: NIVEL LOW (VA AL
071600*                       FINAL, ES EL MENOS GRAVE).
071700     MOVE SPACES              TO FRD-LIN-DISTRIB
071800     MOVE 'LOW'                TO FRD-LIN-DIS-ETIQUETA
071900     MOVE WKS-CONT-BAJO        TO FRD-LIN-DIS-CONTEO
072000     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-DISTRIB
072100         AFTER ADVANCING 1 LINE
072200*                       RENGLON EN BLANCO ANTES DE LA
072300*                       SIGUIENTE SECCION DEL REPORTE.
072400     MOVE FRD-LIN-BLANCO       TO FRD-LINEA-REPORTE
072500     WRITE FRD-LINEA-REPORTE  AFTER ADVANCING 1 LINE.
072600 830-DISTRIBUCION-NIVEL-E. EXIT.
072700
072800*--------------------------------------------------------------*
072900*  DISTRIBUCION POR UBICACION (SOLO LAS UBICACIONES VISTAS)    *
073000*  EN EL ORDEN EN QUE SE FUERON AGREGANDO A LA TABLA; NO SE    *
073100*  ORDENA ALFABETICAMENTE NI POR CANTIDAD.                      *
073200*--------------------------------------------------------------*
073300 832-DISTRIBUCION-UBICACION SECTION.
073400*                       SOLO SE IMPRIMEN LAS UBICACIONES QUE
073500*                       REALMENTE APARECIERON EN LA CORRIDA, EN
073600*                       EL ORDEN EN QUE SE FUERON AGREGANDO A
073700*                       LA TABLA (NO HAY ORDENAMIENTO).
073800     MOVE SPACES              TO FRD-LIN-SUBTITULO
073900     MOVE 'DISTRIBUCION POR UBICACION'  TO FRD-LIN-SUB-TEXTO
074000     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-SUBTITULO
074100         AFTER ADVANCING 1 LINE
074200     IF WKS-CANT-UBIC > ZERO
074300        PERFORM 833-IMPRIME-UNA-UBICACION
074400                VARYING WKS-IX-UBIC FROM 1 BY 1
074500                UNTIL WKS-IX-UBIC > WKS-CANT-UBIC
074600     END-IF
074700     MOVE FRD-LIN-BLANCO       TO FRD-LINEA-REPORTE
074800     WRITE FRD-LINEA-REPORTE  AFTER ADVANCING 1 LINE.
074900 832-DISTRIBUCION-UBICACION-E. EXIT.
075000
075100*--------------------------------------------------------------*
075200*  IMPRIME UNA FILA DE LA DISTRIBUCION POR UBICACION.          *
075300*--------------------------------------------------------------*
075400 833-IMPRIME-UNA-UBICACION SECTION.
075500*                       UNA FILA DE LA TABLA WKS-TABLA-UBIC POR
075600*                       RENGLON DE REPORTE.
075700     MOVE SPACES                          TO FRD-LIN-DISTRIB
075800     MOVE WKS-UBIC-VALOR(WKS-IX-UBIC)      TO FRD-LIN-DIS-ETIQUETA
075900     MOVE WKS-UBIC-CUENTA(WKS-IX-UBIC)     TO FRD-LIN-DIS-CONTEO
076000     WRITE FRD-LINEA-REPORTE FROM FRD-LIN-DISTRIB
076100         AFTER ADVANCING 1 LINE.
076200 833-IMPRIME-UNA-UBICACION-E. EXIT.
076300
076400*--------------------------------------------------------------*
076500*  DISTRIBUCION POR COMERCIO (SOLO LOS COMERCIOS VISTOS)       *
076600*--------------------------------------------------------------*
076700 834-DISTRIBUCION-COMERCIO SECTION.
076800*                       MISMA IDEA QUE 832-DISTRIBUCION-UBICACION
076900*                       PERO SOBRE LA TABLA DE COMERCIOS.
077000     MOVE SPACES              TO FRD-LIN-SUBTITULO
077100     MOVE 'DISTRIBUCION POR COMERCIO'  TO FRD-LIN-SUB-TEXTO
077200     WRITE FRD-LINEA-REPORTE  FROM FRD-LIN-SUBTITULO
077300         AFTER ADVANCING 1 LINE
077400     IF WKS-CANT-COM > ZERO
077500        PERFORM 835-IMPRIME-UN-COMERCIO
077600                VARYING WKS-IX-COM FROM 1 BY 1
077700                UNTIL WKS-IX-COM > WKS-CANT-COM
077800     END-IF
077900     MOVE FRD-LIN-BLANCO       TO FRD-LINEA-REPORTE
078000     WRITE FRD-LINEA-REPORTE  AFTER ADVANCING 1 LINE.
078100 834-DISTRIBUCION-COMERCIO-E. EXIT.
078200
078300*--------------------------------------------------------------*
078400*  IMPRIME UNA FILA DE LA DISTRIBUCION POR COMERCIO.           *
078500*--------------------------------------------------------------*
078600 835-IMPRIME-UN-COMERCIO SECTION.
078700*                       UNA FILA DE LA TABLA WKS-TABLA-COM POR
078800*                       RENGLON DE REPORTE.
078900     MOVE SPACES                         TO FRD-LIN-DISTRIB
079000     MOVE WKS-COM-VALOR(WKS-IX-COM)       TO FRD-LIN-DIS-ETIQUETA
079100     MOVE WKS-COM-CUENTA(WKS-IX-COM)      TO FRD-LIN-DIS-CONTEO
079200     WRITE FRD-LINEA-REPORTE FROM FRD-LIN-DISTRIB
079300         AFTER ADVANCING 1 LINE.
079400 835-IMPRIME-UN-COMERCIO-E. EXIT.
079500
079600*--------------------------------------------------------------*
079700*  CALCULA EL MONTO PROMEDIO DE LAS TRANSACCIONES EVALUADAS.   *
079800*  SI NO HUBO TRANSACCIONES EVALUADAS, QUEDA EN CERO PARA NO   *
079900*  PROVOCAR UNA DIVISION ENTRE CERO.                           *
080000*--------------------------------------------------------------*
080100 840-CALCULA-PROMEDIO SECTION.
080200     MOVE ZEROS TO WKS-MONTO-PROMEDIO
080300     IF WKS-REG-EVALUADOS > ZERO
080400        COMPUTE WKS-MONTO-PROMEDIO ROUNDED =
080500                WKS-MONTO-TOTAL / WKS-REG-EVALUADOS
080600     END-IF.
080700 840-CALCULA-PROMEDIO-E. EXIT.
080800
080900*--------------------------------------------------------------*
081000*  TOTALES FINALES DE LA CORRIDA: LEIDAS, RECHAZADAS,          *
081100*  EVALUADAS, DUPLICADAS, ALERTAS, CRITICAS, MONTO TOTAL Y     *
081200*  MONTO PROMEDIO.  EL TOTAL DE RECHAZADAS SE AGREGO EN        *
081300*  FRD-0051 A PEDIDO DE AUDITORIA.                              *
081400*--------------------------------------------------------------*
081500 850-TOTALES SECTION.
081600     MOVE SPACES               TO FRD-LIN-SUBTITULO
081700     MOVE 'TOTALES DE LA CORRIDA'  TO FRD-LIN-SUB-TEXTO
081800     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-SUBTITULO
081900         AFTER ADVANCING 1 LINE
082000*                       TOTAL 1: CUANTAS TARJETAS SE LEYERON
082100*                       DEL ARCHIVO TRANSIN EN LA CORRIDA.
082200     MOVE SPACES               TO FRD-LIN-TOTALES
082300     MOVE 'TRANSACCIONES LEIDAS'    TO FRD-LIN-TOT-ETIQUETA
082400     MOVE WKS-REG-LEIDOS            TO FRD-LIN-TOT-VALOR
082500     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
082600         AFTER ADVANCING 1 LINE
082700*                       TOTAL 2: TRANSACCIONES DE MONTO CERO
082800*                       O NEGATIVO, RECHAZADAS SIN EVALUAR
082900*                       (TICKET FRD-0010); SE AGREGO AL
083000*                       REPORTE EN FRD-0051.
083100     MOVE SPACES               TO FRD-LIN-TOTALES
083200     MOVE 'TRANSACCIONES RECHAZADAS' TO FRD-LIN-TOT-ETIQUETA
083300     MOVE WKS-REG-RECHAZADOS        TO FRD-LIN-TOT-VALOR
083400     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
083500         AFTER ADVANCING 1 LINE
083600*                       TOTAL 3: TRANSACCIONES QUE SI SE
083700*                       MANDARON A CALIFICAR CONTRA EL MOTOR.
083800     MOVE SPACES               TO FRD-LIN-TOTALES
083900     MOVE 'TRANSACCIONES EVALUADAS'  TO FRD-LIN-TOT-ETIQUETA
084000     MOVE WKS-REG-EVALUADOS         TO FRD-LIN-TOT-VALOR
084100     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
084200         AFTER ADVANCING 1 LINE
084300*                       TOTAL 4: TRANSACCIONES QUE YA VENIAN
084400*                       EN EL HISTORIAL CON EL MISMO ID
084500*                       (TICKET FRD-0007).
084600     MOVE SPACES               TO FRD-LIN-TOTALES
084700     MOVE 'TRANSACCIONES DUPLICADAS' TO FRD-LIN-TOT-ETIQUETA
084800     MOVE WKS-REG-DUPLICADOS        TO FRD-LIN-TOT-VALOR
084900     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
085000         AFTER ADVANCING 1 LINE
085100*                       TOTAL 5: CUANTAS ALERTAS SE ESCRIBIERON
085200*                       EN EL ARCHIVO ALERTOUT (PUNTAJE >= 50).
085300     MOVE SPACES               TO FRD-LIN-TOTALES
085400     MOVE 'ALERTAS GENERADAS'      TO FRD-LIN-TOT-ETIQUETA
085500     MOVE WKS-REG-ALERTAS           TO FRD-LIN-TOT-VALOR
085600     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
085700         AFTER ADVANCING 1 LINE
085800*                       TOTAL 6: TRANSACCIONES QUE LLEGARON AL
085900*                       NIVEL CRITICAL (PUNTAJE >= 80).
086000     MOVE SPACES               TO FRD-LIN-TOTALES
086100     MOVE 'TRANSACCIONES CRITICAS'  TO FRD-LIN-TOT-ETIQUETA
086200     MOVE WKS-REG-CRITICOS          TO FRD-LIN-TOT-VALOR
086300     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
086400         AFTER ADVANCING 1 LINE
086500*                       TOTAL 7: SUMA DE TODOS LOS MONTOS DE
086600*                       LAS TRANSACCIONES EVALUADAS.
086700     MOVE SPACES               TO FRD-LIN-TOTALES
086800     MOVE 'MONTO TOTAL EVALUADO'    TO FRD-LIN-TOT-ETIQUETA
086900     MOVE WKS-MONTO-TOTAL           TO FRD-LIN-TOT-VALOR
087000     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
087100         AFTER ADVANCING 1 LINE
087200*                       TOTAL 8: MONTO PROMEDIO, CALCULADO EN
087300*                       EL PARRAFO 840-CALCULA-PROMEDIO.
087400     MOVE SPACES               TO FRD-LIN-TOTALES
087500     MOVE 'MONTO PROMEDIO'         TO FRD-LIN-TOT-ETIQUETA
087600     MOVE WKS-MONTO-PROMEDIO        TO FRD-LIN-TOT-VALOR
087700     WRITE FRD-LINEA-REPORTE   FROM FRD-LIN-TOTALES
087800         AFTER ADVANCING 1 LINE.
087900 850-TOTALES-E. EXIT.
088000
088100*--------------------------------------------------------------*
088200*  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DE LA CORRIDA.  ESTE  *
088300*  PARRAFO TAMBIEN SE INVOCA DESDE 250 Y 260 CUANDO UNA         *
088400*  ESCRITURA FALLA A MITAD DE CORRIDA, PARA NO DEJAR ARCHIVOS   *
088500*  ABIERTOS ANTES DE TERMINAR CON RETURN-CODE 91.               *
088600*--------------------------------------------------------------*
088700 900-CIERRA-ARCHIVOS SECTION.
088800     CLOSE TRANSIN
088900     CLOSE ASSESSOUT
089000     CLOSE ALERTOUT
089100     CLOSE REPORTOUT.
089200 900-CIERRA-ARCHIVOS-E. EXIT.
