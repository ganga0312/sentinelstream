000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDALT                                            *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ALERTAS (ARCHIVO           *
000700*             : ALERTOUT).  SE ESCRIBE UNA TARJETA POR CADA       *
000800*             : TRANSACCION CUYO PUNTAJE DE RIESGO LLEGO A 50     *
000900*             : O MAS (NIVEL HIGH O CRITICAL).                    *
001000* PROGRAMA(S) : FRD1C01                                           *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001350* 2012-06-14 EDR TICKET FRD-0052 SE QUITA EL FILLER DE RESERVA    *
001360*                FUTURA; AUDITORIA PIDIO QUE EL LARGO DE TARJETA  *
001370*                QUEDARA EXACTO EN 151, SIN RELLENO SIN USAR.     *
001400*----------------------------------------------------------------*
001500 01  FRD-ALT-REC.
001600     02 FRD-ALT-SEVERITY                  PIC X(08) VALUE 'WARNING'.
001700     02 FRD-ALT-TXN-ID                    PIC X(20).
001800     02 FRD-ALT-RISK-SCORE                PIC 9(03).
001900     02 FRD-ALT-REASONS                   PIC X(120).
002200*                   ---- FIN DEL REGISTRO FRD-ALT-REC (151) ----
