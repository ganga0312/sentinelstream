000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDHIS                                            *
000600* DESCRIPCION : TABLA EN MEMORIA CON EL HISTORIAL DE              *
000700*             : TRANSACCIONES YA PROCESADAS EN LA CORRIDA.        *
000800*             : SE USA PARA LA VENTANA DE VELOCIDAD (1 HORA)      *
000900*             : Y PARA DETECTAR TRANSACCIONES DUPLICADAS.         *
001000*             : SE MANEJA EN TABLA DE MEMORIA; NO REQUIERE        *
001100*             : ARCHIVO EN DISCO POR CORRIDA.                     *
001200* PROGRAMA(S) : FRD1C01, FRD3R00                                  *
001300******************************************************************
001400*----------------------------------------------------------------*
001500* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001600* 2001-05-07 PEDR TICKET FRD-0031 SE AMPLIA A 99999 TRANSACCIONES *
001700*                POR CORRIDA (ANTES 9999, INSUFICIENTE; MISMO     *
001750*                CAMBIO EN FRD1C01 Y FRD3R00).                    *
001800*----------------------------------------------------------------*
001900 01  FRD-HIST-CONTROL.
002000     02 FRD-HIST-COUNT                    PIC 9(07) COMP.
002100     02 FILLER                            PIC X(04).
002200 01  FRD-TABLA-HIST.
002300     02 FRD-HIST-ENTRY OCCURS 1 TO 99999 TIMES
002400           DEPENDING ON FRD-HIST-COUNT
002500           INDEXED BY FRD-IX-HIST.
002600        03 FRD-HIST-TIMESTAMP             PIC X(14).
002700        03 FRD-HIST-AMOUNT                PIC 9(07)V99.
002800        03 FRD-HIST-TXN-ID                PIC X(20).
002900*                 ---- FIN DE LA TABLA FRD-TABLA-HIST ----
