000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDPRM                                            *
000600* DESCRIPCION : PARAMETROS DE LAS REGLAS DE NEGOCIO DEL MOTOR     *
000700*             : DE RIESGO.  EN ESTA CORRIDA LOS VALORES SE        *
000800*             : DEJAN FIJOS (VALUE) SEGUN LO DOCUMENTADO POR EL   *
000900*             : AREA DE PREVENCION DE FRAUDE; NO SE LEE NINGUN    *
001000*             : ARCHIVO DE PARAMETROS EXTERNO.                    *
001100* PROGRAMA(S) : FRD2R00, FRD3R00                                  *
001200******************************************************************
001300*----------------------------------------------------------------*
001400* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001500*----------------------------------------------------------------*
001600 01  FRD-UMBRALES-MONTO.
001700     02 FRD-UMBRAL-BAJO                   PIC 9(07)V99
001800                                           VALUE 1000.
001900     02 FRD-UMBRAL-MEDIO                  PIC 9(07)V99
002000                                           VALUE 5000.
002100     02 FRD-UMBRAL-ALTO                   PIC 9(07)V99
002200                                           VALUE 10000.
002300     02 FILLER                            PIC X(05).
002400 01  FRD-LIMITES-VELOCIDAD.
002500     02 FRD-MAX-TXN-HORA                  PIC 9(03) COMP
002600                                           VALUE 3.
002700     02 FRD-MAX-MONTO-HORA                PIC 9(07)V99
002800                                           VALUE 20000.
002900     02 FILLER                            PIC X(05).
003000 01  FRD-PESOS-REGLAS.
003100     02 FRD-PESO-MONTO-ALTO                PIC 9(03) COMP
003200                                           VALUE 50.
003300     02 FRD-PESO-MONTO-MEDIO              PIC 9(03) COMP
003400                                           VALUE 30.
003500     02 FRD-PESO-MONTO-BAJO               PIC 9(03) COMP
003600                                           VALUE 10.
003700     02 FRD-PESO-UBICACION                PIC 9(03) COMP
003800                                           VALUE 40.
003900     02 FRD-PESO-COMERCIO                 PIC 9(03) COMP
004000                                           VALUE 30.
004100     02 FRD-PESO-VELOC-CONTEO             PIC 9(03) COMP
004200                                           VALUE 60.
004300     02 FRD-PESO-VELOC-MONTO              PIC 9(03) COMP
004400                                           VALUE 50.
004500     02 FRD-PUNTAJE-TOPE                  PIC 9(03) COMP
004600                                           VALUE 100.
004700     02 FRD-PUNTAJE-MIN-ALERTA            PIC 9(03) COMP
004800                                           VALUE 50.
004900     02 FRD-PUNTAJE-MIN-CRITICO           PIC 9(03) COMP
005000                                           VALUE 80.
005100     02 FRD-PUNTAJE-MIN-ALTO              PIC 9(03) COMP
005200                                           VALUE 50.
005300     02 FRD-PUNTAJE-MIN-MEDIO             PIC 9(03) COMP
005400                                           VALUE 20.
005500     02 FILLER                            PIC X(05).
005600*--------------------------------------------------------------*
005700*     CATALOGO DE UBICACIONES CONSIDERADAS DE ALTO RIESGO      *
005800*     (SE CARGA VIA REDEFINES, IGUAL QUE LA TABLA-DIAS DE      *
005900*      LOS PROGRAMAS DE MORA DE TARJETA).                     *
006000*--------------------------------------------------------------*
006100 01  FRD-UBIC-RIESGO-INIC.
006200     02 FILLER                            PIC X(20)
006300                                           VALUE 'HighRiskCountry'.
006400     02 FILLER                            PIC X(20)
006500                                           VALUE 'Unknown'.
006600 01  FRD-TABLA-UBIC-RIESGO REDEFINES FRD-UBIC-RIESGO-INIC.
006700     02 FRD-UBIC-RIESGO OCCURS 2 TIMES
006800           INDEXED BY FRD-IX-UBIC         PIC X(20).
006900*--------------------------------------------------------------*
007000*     CATALOGO DE COMERCIOS CONSIDERADOS DE ALTO RIESGO        *
007100*--------------------------------------------------------------*
007200 01  FRD-COMERCIO-RIESGO-INIC.
007300     02 FILLER                            PIC X(30)
007400                                           VALUE 'GamblingSite'.
007500     02 FILLER                            PIC X(30)
007600                                           VALUE 'CryptoExchange'.
007700 01  FRD-TABLA-COMERCIO-RIESGO
007800           REDEFINES FRD-COMERCIO-RIESGO-INIC.
007900     02 FRD-COMERCIO-RIESGO OCCURS 2 TIMES
008000           INDEXED BY FRD-IX-COMER        PIC X(30).
008100*--------------------------------------------------------------*
008200*     TEXTOS FIJOS DE LOS MOTIVOS QUE SE REPORTAN              *
008300*--------------------------------------------------------------*
008400*--> OJO: EL PIC DE CADA TEXTO ES EXACTO A SU LONGITUD (SIN
008500*    RELLENO), PORQUE FRD2R00 ARMA LOS MOTIVOS CON STRING
008600*    DELIMITED BY SIZE Y NECESITA EL LARGO EXACTO.
008700 01  FRD-TEXTOS-MOTIVO.
008800     02 FRD-TXT-MONTO-ALTO                PIC X(14)
008900          VALUE 'Amount > 10000'.
009000     02 FRD-TXT-MONTO-MEDIO               PIC X(13)
009100          VALUE 'Amount > 5000'.
009200     02 FRD-TXT-MONTO-BAJO                PIC X(13)
009300          VALUE 'Amount > 1000'.
009400     02 FRD-TXT-UBICACION                 PIC X(20)
009500          VALUE 'High risk location: '.
009600     02 FRD-TXT-COMERCIO                  PIC X(16)
009700          VALUE 'Risky merchant: '.
009800     02 FRD-TXT-VELOC-CONTEO              PIC X(23)
009900          VALUE 'Velocity: > 3 txns/hour'.
010000     02 FRD-TXT-VELOC-MONTO               PIC X(29)
010100          VALUE 'Velocity: > 20000 amount/hour'.
010200*--> LONGITUDES EXACTAS DE CADA TEXTO FIJO, PARA ARMAR LOS
010300*    MOTIVOS SIN DEPENDER DE FUNCIONES INTRINSECAS DE LARGO
010400 01  FRD-LARGOS-MOTIVO.
010500     02 FRD-LARGO-MONTO-ALTO              PIC 9(03) COMP VALUE 14.
010600     02 FRD-LARGO-MONTO-MEDIO             PIC 9(03) COMP VALUE 13.
010700     02 FRD-LARGO-MONTO-BAJO              PIC 9(03) COMP VALUE 13.
010800     02 FRD-LARGO-UBICACION               PIC 9(03) COMP VALUE 20.
010900     02 FRD-LARGO-COMERCIO                PIC 9(03) COMP VALUE 16.
011000     02 FRD-LARGO-VELOC-CONTEO            PIC 9(03) COMP VALUE 23.
011100     02 FRD-LARGO-VELOC-MONTO             PIC 9(03) COMP VALUE 29.
011200*                 ---- FIN DE LOS PARAMETROS FRDPRM ----
