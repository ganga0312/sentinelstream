000100******************************************************************
000200* FECHA       : 12/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* PROGRAMA    : FRD2R00, MOTOR DE EVALUACION DE RIESGO (SE BASA   *
000600*             : EN LA RUTINA EDU3301R DE VALIDACION DE DPI)       *
000700* TIPO        : BATCH (SUBRUTINA, CALLED)                         *
000800* DESCRIPCION : RECIBE UNA TRANSACCION Y EL HISTORIAL DE LA       *
000900*             : CORRIDA, APLICA LAS REGLAS DE MONTO, UBICACION,   *
001000*             : COMERCIO Y VELOCIDAD (ESTA ULTIMA LLAMANDO A LA   *
001100*             : RUTINA FRD3R00), TOPA EL PUNTAJE EN 100 Y LO      *
001200*             : CLASIFICA EN UN NIVEL DE RIESGO.                  *
001300* ARCHIVOS    : NO APLICA                                         *
001400* PROGRAMA(S) : FRD3R00                                           *
001500* INSTALACION : DEPARTAMENTO DE PREVENCION DE FRAUDE              *
001600* FECHA ESCR  : 14/08/1991                                        *
001700* SEGURIDAD   : USO INTERNO DEL DEPARTAMENTO                      *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100*----------------------------------------------------------------*
002200* 1991-08-14 EDR FRD-0001 VERSION INICIAL DE LA RUTINA.           *
002300*                SOLO EXISTIA LA REGLA DE MONTO (TRES RANGOS).    *
002400* 1991-09-30 EDR FRD-0004 SE AGREGA LA REGLA DE UBICACION DE      *
002500*                ALTO RIESGO.                                     *
002600* 1992-01-20 PEDR FRD-0007 SE AGREGA LA LLAMADA A FRD3R00 PARA    *
002700*                LAS REGLAS DE VELOCIDAD.                         *
002800* 1992-07-02 EDR FRD-0010 SE AGREGA LA REGLA DE COMERCIO DE       *
002900*                ALTO RIESGO (ANTES SOLO UBICACION).              *
003000* 1993-11-15 PEDR FRD-0013 SE CORRIGE EL TOPE DE 100 PUNTOS, NO   *
003100*                SE APLICABA ANTES DE CLASIFICAR EL NIVEL.        *
003200*                (SE PODIAN VER PUNTAJES DE 110, 140, ETC).       *
003300* 1995-05-09 EDR FRD-0017 SE ESTANDARIZA LA CONCATENACION DE      *
003400*                MOTIVOS CON SEPARADOR DE PUNTO Y COMA.           *
003500* 1996-02-14 PEDR FRD-0019 REVISION GENERAL, SIN CAMBIOS DE LOGICA*
003600* 1998-09-23 EDR FRD-0024 REVISION DEL PROGRAMA PARA EL CAMBIO DE *
003700*                SIGLO (Y2K); NO HAY CAMPOS DE FECHA DE 2 DIGITOS *
003800*                EN ESTA RUTINA, SE DEJA CONSTANCIA DE LA REVISION*
003900* 2000-02-28 EDR FRD-0027 PRUEBA DE PASO DE ANIO 1999 A 2000 OK.  *
004000* 2002-08-13 PEDR FRD-0034 SE AGREGA EL INDICADOR DE TRANSACCION  *
004100*                DUPLICADA QUE LLEGA DESDE FRD1C01 PARA DEJARLO   *
004200*                DISPONIBLE EN EL MOTOR (NO AFECTA EL PUNTAJE).   *
004300* 2005-03-21 EDR FRD-0040 MANTENIMIENTO MENOR DE COMENTARIOS.     *
004400* 2012-02-08 PEDR FRD-0049 MANTENIMIENTO DE COMENTARIOS PARA      *
004500*                DEJAR DOCUMENTADO EL ORDEN EXACTO EN QUE SE      *
004600*                APLICAN LAS CINCO REGLAS (MONTO, UBICACION,      *
004700*                COMERCIO, VELOCIDAD, TOPE Y NIVEL), YA QUE        *
004800*                AUDITORIA LO PIDIO PARA EL EXPEDIENTE DEL ANIO.  *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. FRD2R00.
005200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005300 INSTALLATION. DEPARTAMENTO DE PREVENCION DE FRAUDE.
005400 DATE-WRITTEN. 14/08/1991.
005500 DATE-COMPILED.
005600 SECURITY. USO INTERNO DEL DEPARTAMENTO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000* ---->  SWITCH DE CORRIDA: ENCENDIDO DESDE JCL/PROC CUANDO SE
006100*        QUIERE DEJAR TRAZA DETALLADA DE CADA REGLA EVALUADA.
006200*        SE USA SOLO EN 220-EVALUA-UBICACION POR AHORA; EN
006300*        PRODUCCION SE DEJA APAGADO SALVO QUE SOPORTE LO PIDA
006400*        PARA INVESTIGAR UN CASO PUNTUAL.
006500     UPSI-0 IS FRD-SW-TRAZA ON STATUS IS FRD-TRAZA-ACTIVA
006600                            OFF STATUS IS FRD-TRAZA-INACTIVA.
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*------------------->   VARIABLES DE TRABAJO DE LA EVALUACION.
007000*                       SE USAN PARA MEDIR CUANTO OCUPA CADA
007100*                       MOTIVO ANTES DE CONCATENARLO (NO HAY
007200*                       FUNCIONES INTRINSECAS DE LARGO).
007300 01  WKS-LONG-REASONS                     PIC 9(03) COMP.
007400 01  WKS-LONG-MOTIVO                      PIC 9(03) COMP.
007500 01  WKS-LONG-VARIABLE                    PIC 9(03) COMP.
007600*------------------->   RESULTADO PARCIAL DE LA VELOCIDAD.
007700*                       SE LLENA CON LA LLAMADA A FRD3R00 Y
007800*                       LUEGO SE SUMA AL PUNTAJE GENERAL.
007900 01  WKS-VELOC-RESULTADO.
008000     02 WKS-VELOC-PUNTAJE                 PIC 9(03) COMP.
008100     02 WKS-DISPARO-CONTEO                PIC X(01).
008200     02 WKS-DISPARO-MONTO                 PIC X(01).
008300*------------------->   AREA DE TRABAJO PARA ARMAR UN MOTIVO.
008400*                       SE REUTILIZA EN CADA REGLA QUE DISPARA
008500*                       ANTES DE LLAMAR A 295-ANEXA-MOTIVO.
008600 01  WKS-MOTIVO-TEXTO                     PIC X(60).
008700*                       CAMPO VARIABLE (UBICACION O COMERCIO)
008800*                       QUE SE INSERTA DENTRO DEL TEXTO DEL
008900*                       MOTIVO.  LA VISTA REDEFINIDA DE 20
009000*                       POSICIONES SE USA SOLO PARA LA TRAZA
009100*                       POR CONSOLA DE 220-EVALUA-UBICACION.
009200 01  WKS-CAMPO-VARIABLE                   PIC X(30).
009300 01  WKS-CAMPO-VARIABLE-R
009400           REDEFINES WKS-CAMPO-VARIABLE.
009500     02 WKS-CAMPO-VAR-TRAZA                PIC X(20).
009600     02 FILLER                            PIC X(10).
009700*                    ----- COPY DE LOS PARAMETROS -----
009800*                    (UMBRALES, PESOS Y TEXTOS DE MOTIVO DE
009900*                     TODAS LAS REGLAS; COMPARTIDO CON FRD1C01
010000*                     Y FRD3R00).
010100 COPY FRDPRM.
010200 LINKAGE SECTION.
010300*                       DATOS DE LA TRANSACCION, TAL COMO LLEGAN
010400*                       DESDE FRD1C01 (YA SE VALIDO MONTO > 0
010500*                       ANTES DE LLAMAR A ESTA RUTINA).
010600 01  LK-TXN-AMOUNT                        PIC 9(07)V99.
010700 01  LK-TXN-LOCATION                      PIC X(20).
010800 01  LK-TXN-MERCHANT                      PIC X(30).
010900 01  LK-TXN-TIMESTAMP                     PIC X(14).
011000*                       HISTORIAL DE LA CORRIDA, PASADO DE LARGO
011100*                       HASTA FRD3R00 SIN TOCARLO AQUI.
011200 01  LK-HIST-CONTROL.
011300     02 LK-HIST-COUNT                     PIC 9(07) COMP.
011400     02 FILLER                            PIC X(04).
011500 01  LK-TABLA-HIST.
011600     02 LK-HIST-ENTRY OCCURS 1 TO 99999 TIMES
011700           DEPENDING ON LK-HIST-COUNT
011800           INDEXED BY LK-IX-HIST.
011900        03 LK-HIST-TIMESTAMP              PIC X(14).
012000        03 LK-HIST-AMOUNT                 PIC 9(07)V99.
012100        03 LK-HIST-TXN-ID                 PIC X(20).
012200*                       RESULTADO QUE SE DEVUELVE A FRD1C01.
012300 01  LK-RIESGO-RESULTADO.
012400     02 LK-RIESGO-PUNTAJE                 PIC 9(03) COMP.
012500     02 LK-RIESGO-NIVEL                   PIC X(08).
012600     02 LK-RIESGO-REASONS                 PIC X(120).
012700*------------------------------------------------------------------*
012800*  100-PRINCIPAL: PARRAFO DE ENTRADA DEL MOTOR.  APLICA LAS        *
012900*  REGLAS EN UN ORDEN FIJO (MONTO, UBICACION, COMERCIO,            *
013000*  VELOCIDAD), LUEGO TOPA EL PUNTAJE Y POR ULTIMO CLASIFICA EL     *
013100*  NIVEL.  EL ORDEN NO AFECTA EL PUNTAJE FINAL (TODAS LAS REGLAS   *
013200*  SUMAN AL MISMO ACUMULADOR) PERO SI AFECTA EL ORDEN EN QUE LOS   *
013300*  MOTIVOS QUEDAN CONCATENADOS EN EL REPORTE DE EVALUACION.        *
013400*------------------------------------------------------------------*
013500 PROCEDURE DIVISION USING LK-TXN-AMOUNT, LK-TXN-LOCATION,
013600                           LK-TXN-MERCHANT, LK-TXN-TIMESTAMP,
013700                           LK-HIST-CONTROL, LK-TABLA-HIST,
013800                           LK-RIESGO-RESULTADO.
013900 100-PRINCIPAL SECTION.
014000*                       PASO 1: LIMPIA EL RESULTADO.
014100     PERFORM 200-INICIALIZAR
014200*                       PASO 2: REGLAS INDEPENDIENTES DE MONTO,
014300*                       UBICACION, COMERCIO Y VELOCIDAD.
014400     PERFORM 210-EVALUA-MONTO
014500     PERFORM 220-EVALUA-UBICACION
014600     PERFORM 230-EVALUA-COMERCIO
014700     PERFORM 235-EVALUA-VELOCIDAD
014800*                       PASO 3: TOPE Y CLASIFICACION FINAL.
014900     PERFORM 240-LIMITA-PUNTAJE
015000     PERFORM 250-CLASIFICA-NIVEL
015100     GOBACK.
015200 100-PRINCIPAL-E. EXIT.
015300
015400*--------------------------------------------------------------*
015500*  LIMPIA EL RESULTADO ANTES DE EMPEZAR A EVALUAR LAS REGLAS.  *
015600*  SI NO SE LIMPIA LK-RIESGO-REASONS, EL PROGRAMA QUE LLAMA    *
015700*  PODRIA VER BASURA DE UNA LLAMADA ANTERIOR (EL LINKAGE NO    *
015800*  SE REINICIALIZA SOLO ENTRE LLAMADAS).                       *
015900*--------------------------------------------------------------*
016000 200-INICIALIZAR SECTION.
016100     MOVE ZEROS  TO LK-RIESGO-PUNTAJE
016200     MOVE SPACES TO LK-RIESGO-NIVEL
016300     MOVE SPACES TO LK-RIESGO-REASONS.
016400 200-INICIALIZAR-E. EXIT.
016500
016600*--------------------------------------------------------------*
016700*  REGLA DE MONTO: LOS TRES RANGOS SON EXCLUYENTES, GANA EL    *
016800*  PRIMERO QUE APLIQUE (DE MAYOR A MENOR), ASI QUE UNA         *
016900*  TRANSACCION DE Q12,000.00 SUMA SOLO EL PESO ALTO (50) Y NO  *
017000*  TAMBIEN EL MEDIO Y EL BAJO.  LOS UMBRALES Y PESOS SALEN      *
017100*  DEL COPY FRDPRM, NO ESTAN FIJOS EN ESTE PARRAFO.             *
017200*--------------------------------------------------------------*
017300 210-EVALUA-MONTO SECTION.
017400     EVALUATE TRUE
017500*                       RANGO ALTO: MAYOR A Q10,000.00, SUMA 50.
017600        WHEN LK-TXN-AMOUNT > FRD-UMBRAL-ALTO
017700           ADD FRD-PESO-MONTO-ALTO TO LK-RIESGO-PUNTAJE
017800           MOVE FRD-TXT-MONTO-ALTO   TO WKS-MOTIVO-TEXTO
017900           MOVE FRD-LARGO-MONTO-ALTO TO WKS-LONG-MOTIVO
018000           PERFORM 295-ANEXA-MOTIVO
018100*                       RANGO MEDIO: MAYOR A Q5,000.00, SUMA 30.
018200        WHEN LK-TXN-AMOUNT > FRD-UMBRAL-MEDIO
018300           ADD FRD-PESO-MONTO-MEDIO TO LK-RIESGO-PUNTAJE
018400           MOVE FRD-TXT-MONTO-MEDIO   TO WKS-MOTIVO-TEXTO
018500           MOVE FRD-LARGO-MONTO-MEDIO TO WKS-LONG-MOTIVO
018600           PERFORM 295-ANEXA-MOTIVO
018700*                       RANGO BAJO: MAYOR A Q1,000.00, SUMA 10.
018800        WHEN LK-TXN-AMOUNT > FRD-UMBRAL-BAJO
018900           ADD FRD-PESO-MONTO-BAJO TO LK-RIESGO-PUNTAJE
019000           MOVE FRD-TXT-MONTO-BAJO   TO WKS-MOTIVO-TEXTO
019100           MOVE FRD-LARGO-MONTO-BAJO TO WKS-LONG-MOTIVO
019200           PERFORM 295-ANEXA-MOTIVO
019300*                       MONTO POR DEBAJO DEL UMBRAL BAJO: NO
019400*                       SUMA PUNTOS NI GENERA MOTIVO.
019500        WHEN OTHER
019600           CONTINUE
019700     END-EVALUATE.
019800 210-EVALUA-MONTO-E. EXIT.
019900
020000*--------------------------------------------------------------*
020100*  REGLA DE UBICACION: BUSQUEDA EN EL CATALOGO DE UBICACIONES  *
020200*  DE ALTO RIESGO (SOLO DOS ENTRADAS, PERO SE BUSCA IGUAL CON  *
020300*  SEARCH PARA SEGUIR LA MISMA TECNICA DE LAS TABLAS DE        *
020400*  CATALOGO DE LOS PROGRAMAS DE EDUCACION).  EL CATALOGO VIVE  *
020500*  EN EL COPY FRDPRM (FRD-UBIC-RIESGO), CARGADO POR REDEFINES  *
020600*  IGUAL QUE LA TABLA DE FIN DE MES DE FRD3R00.                *
020700*--------------------------------------------------------------*
020800 220-EVALUA-UBICACION SECTION.
020900*                       SIEMPRE SE EMPIEZA LA BUSQUEDA DESDE LA
021000*                       PRIMERA FILA DEL CATALOGO.
021100     SET FRD-IX-UBIC TO 1
021200     SEARCH FRD-UBIC-RIESGO
021300*                       NO ESTA EN EL CATALOGO: NO SUMA PUNTOS.
021400        AT END
021500           CONTINUE
021600        WHEN FRD-UBIC-RIESGO(FRD-IX-UBIC) = LK-TXN-LOCATION
021700           ADD FRD-PESO-UBICACION TO LK-RIESGO-PUNTAJE
021800           MOVE LK-TXN-LOCATION TO WKS-CAMPO-VARIABLE
021900           PERFORM 296-CALCULA-LONG-VARIABLE
022000           STRING FRD-TXT-UBICACION DELIMITED BY SIZE
022100                  WKS-CAMPO-VARIABLE(1:WKS-LONG-VARIABLE)
022200                                    DELIMITED BY SIZE
022300                  INTO WKS-MOTIVO-TEXTO
022400           COMPUTE WKS-LONG-MOTIVO =
022500                   FRD-LARGO-UBICACION + WKS-LONG-VARIABLE
022600           PERFORM 295-ANEXA-MOTIVO
022700*                       TRAZA OPCIONAL POR CONSOLA, SOLO SI EL
022800*                       SWITCH UPSI-0 VIENE ENCENDIDO DESDE EL
022900*                       JCL DE LA CORRIDA.
023000           IF FRD-TRAZA-ACTIVA
023100              DISPLAY '220-EVALUA-UBICACION DISPARO : '
023200                      WKS-CAMPO-VAR-TRAZA
023300           END-IF
023400     END-SEARCH.
023500 220-EVALUA-UBICACION-E. EXIT.
023600
023700*--------------------------------------------------------------*
023800*  REGLA DE COMERCIO: BUSQUEDA EN EL CATALOGO DE COMERCIOS DE  *
023900*  ALTO RIESGO (FRD-COMERCIO-RIESGO, TAMBIEN EN EL COPY        *
024000*  FRDPRM).  MISMA TECNICA QUE LA REGLA DE UBICACION, SOLO     *
024100*  QUE EL CAMPO ES DE 30 POSICIONES EN VEZ DE 20.              *
024200*--------------------------------------------------------------*
024300 230-EVALUA-COMERCIO SECTION.
024400*                       MISMA IDEA QUE 220, SOBRE EL CATALOGO
024500*                       DE COMERCIOS EN VEZ DE UBICACIONES.
024600     SET FRD-IX-COMER TO 1
024700     SEARCH FRD-COMERCIO-RIESGO
024800        AT END
024900           CONTINUE
025000        WHEN FRD-COMERCIO-RIESGO(FRD-IX-COMER) = LK-TXN-MERCHANT
025100           ADD FRD-PESO-COMERCIO TO LK-RIESGO-PUNTAJE
025200           MOVE LK-TXN-MERCHANT TO WKS-CAMPO-VARIABLE
025300           PERFORM 296-CALCULA-LONG-VARIABLE
025400           STRING FRD-TXT-COMERCIO DELIMITED BY SIZE
025500                  WKS-CAMPO-VARIABLE(1:WKS-LONG-VARIABLE)
025600                                    DELIMITED BY SIZE
025700                  INTO WKS-MOTIVO-TEXTO
025800           COMPUTE WKS-LONG-MOTIVO =
025900                   FRD-LARGO-COMERCIO + WKS-LONG-VARIABLE
026000           PERFORM 295-ANEXA-MOTIVO
026100     END-SEARCH.
026200 230-EVALUA-COMERCIO-E. EXIT.
026300
026400*--------------------------------------------------------------*
026500*  REGLAS DE VELOCIDAD: SE LE PASA A FRD3R00 LA TRANSACCION    *
026600*  ACTUAL Y EL HISTORIAL COMPLETO DE LA CORRIDA.  FRD3R00      *
026700*  DEVUELVE UN PUNTAJE PARCIAL Y DOS INDICADORES DE DISPARO    *
026800*  (UNO POR CADA REGLA DE VELOCIDAD) QUE SE USAN AQUI SOLO     *
026900*  PARA DECIDIR QUE TEXTO DE MOTIVO AGREGAR.                   *
027000*--------------------------------------------------------------*
027100 235-EVALUA-VELOCIDAD SECTION.
027200*                       SE LIMPIA EL AREA DE RESULTADO PARCIAL
027300*                       ANTES DE CADA LLAMADA; NO SE PUEDE
027400*                       CONFIAR EN QUE FRD3R00 LA DEJE LIMPIA.
027500     MOVE ZEROS TO WKS-VELOC-PUNTAJE
027600     MOVE 'N'   TO WKS-DISPARO-CONTEO
027700     MOVE 'N'   TO WKS-DISPARO-MONTO
027800     CALL 'FRD3R00' USING LK-TXN-TIMESTAMP, LK-TXN-AMOUNT,
027900                          LK-HIST-CONTROL, LK-TABLA-HIST,
028000                          WKS-VELOC-RESULTADO
028100     ADD WKS-VELOC-PUNTAJE TO LK-RIESGO-PUNTAJE
028200*                       LAS DOS REGLAS DE VELOCIDAD PUEDEN
028300*                       DISPARAR A LA VEZ; SE AGREGA UN MOTIVO
028400*                       POR CADA UNA QUE HAYA DISPARADO.
028500     IF WKS-DISPARO-CONTEO = 'S'
028600        MOVE FRD-TXT-VELOC-CONTEO   TO WKS-MOTIVO-TEXTO
028700        MOVE FRD-LARGO-VELOC-CONTEO TO WKS-LONG-MOTIVO
028800        PERFORM 295-ANEXA-MOTIVO
028900     END-IF
029000     IF WKS-DISPARO-MONTO = 'S'
029100        MOVE FRD-TXT-VELOC-MONTO   TO WKS-MOTIVO-TEXTO
029200        MOVE FRD-LARGO-VELOC-MONTO TO WKS-LONG-MOTIVO
029300        PERFORM 295-ANEXA-MOTIVO
029400     END-IF.
029500 235-EVALUA-VELOCIDAD-E. EXIT.
029600
029700*--------------------------------------------------------------*
029800*  TOPA EL PUNTAJE FINAL EN 100, SIN IMPORTAR CUANTAS REGLAS   *
029900*  SE HAYAN DISPARADO (CORREGIDO EN FRD-0013; ANTES SE PODIAN  *
030000*  VER PUNTAJES MAYORES A 100 CUANDO VARIAS REGLAS COINCIDIAN  *
030100*  EN LA MISMA TRANSACCION).                                    *
030200*--------------------------------------------------------------*
030300 240-LIMITA-PUNTAJE SECTION.
030400*                       SI EL PUNTAJE ACUMULADO SUPERA EL TOPE,
030500*                       SE RECORTA; SI NO, SE DEJA TAL CUAL.
030600     IF LK-RIESGO-PUNTAJE > FRD-PUNTAJE-TOPE
030700        MOVE FRD-PUNTAJE-TOPE TO LK-RIESGO-PUNTAJE
030800     END-IF.
030900 240-LIMITA-PUNTAJE-E. EXIT.
031000
031100*--------------------------------------------------------------*
031200*  CLASIFICA EL PUNTAJE YA TOPADO EN UN NIVEL DE RIESGO.       *
031300*  LOS CUATRO UMBRALES (CRITICO, ALTO, MEDIO) SALEN DEL COPY   *
031400*  FRDPRM; LO QUE NO LLEGA A NINGUNO SE CLASIFICA COMO BAJO.   *
031500*  SE EVALUA DE MAYOR A MENOR PARA QUE GANE SIEMPRE EL NIVEL   *
031600*  MAS ALTO QUE EL PUNTAJE ALCANCE.                             *
031700*--------------------------------------------------------------*
031800 250-CLASIFICA-NIVEL SECTION.
031900     EVALUATE TRUE
032000        WHEN LK-RIESGO-PUNTAJE >= FRD-PUNTAJE-MIN-CRITICO
032100           MOVE 'CRITICAL' TO LK-RIESGO-NIVEL
032200        WHEN LK-RIESGO-PUNTAJE >= FRD-PUNTAJE-MIN-ALTO
032300           MOVE 'HIGH'     TO LK-RIESGO-NIVEL
032400        WHEN LK-RIESGO-PUNTAJE >= FRD-PUNTAJE-MIN-MEDIO
032500           MOVE 'MEDIUM'   TO LK-RIESGO-NIVEL
032600        WHEN OTHER
032700           MOVE 'LOW'      TO LK-RIESGO-NIVEL
032800     END-EVALUATE.
032900 250-CLASIFICA-NIVEL-E. EXIT.
033000
033100*--------------------------------------------------------------*
033200*  AGREGA EL TEXTO DE WKS-MOTIVO-TEXTO (YA MEDIDO EN           *
033300*  WKS-LONG-MOTIVO) A LK-RIESGO-REASONS, SEPARANDO CON PUNTO   *
033400*  Y COMA CUANDO YA HAY UN MOTIVO PREVIO EN EL CAMPO           *
033500*  (ESTANDARIZADO EN FRD-0017).  SI ES EL PRIMER MOTIVO NO SE  *
033600*  ANTEPONE NADA.                                               *
033700*--------------------------------------------------------------*
033800 295-ANEXA-MOTIVO SECTION.
033900*                       PRIMER MOTIVO DEL CAMPO: SE MUEVE SOLO,
034000*                       SIN SEPARADOR NI MOTIVO PREVIO QUE MEDIR.
034100     IF LK-RIESGO-REASONS = SPACES
034200        STRING WKS-MOTIVO-TEXTO(1:WKS-LONG-MOTIVO)
034300                      DELIMITED BY SIZE
034400               INTO LK-RIESGO-REASONS
034500*                       YA HABIA UN MOTIVO PREVIO: SE MIDE SU
034600*                       LARGO Y SE CONCATENA CON "; " EN MEDIO.
034700     ELSE
034800        PERFORM 297-CALCULA-LONG-REASONS
034900        STRING LK-RIESGO-REASONS(1:WKS-LONG-REASONS)
035000                      DELIMITED BY SIZE
035100               '; '   DELIMITED BY SIZE
035200               WKS-MOTIVO-TEXTO(1:WKS-LONG-MOTIVO)
035300                      DELIMITED BY SIZE
035400               INTO LK-RIESGO-REASONS
035500     END-IF.
035600 295-ANEXA-MOTIVO-E. EXIT.
035700
035800*--------------------------------------------------------------*
035900*  MIDE EL LARGO OCUPADO DE WKS-CAMPO-VARIABLE (UBICACION O    *
036000*  COMERCIO YA MOVIDOS AHI), RETROCEDIENDO DESDE LA POSICION   *
036100*  30 HASTA ENCONTRAR EL PRIMER CARACTER QUE NO SEA ESPACIO.   *
036200*  NO SE USA NINGUNA FUNCION INTRINSECA PARA ESTO (EL          *
036300*  COMPILADOR DE PRODUCCION NO LAS TRAE).  SI EL CAMPO VIENE   *
036400*  TODO EN BLANCO SE DEJA LARGO 1 PARA QUE EL STRING NO FALLE. *
036500*--------------------------------------------------------------*
036600 296-CALCULA-LONG-VARIABLE SECTION.
036700     PERFORM 298-PASO-DE-RETROCESO
036800             VARYING WKS-LONG-VARIABLE FROM 30 BY -1
036900             UNTIL WKS-LONG-VARIABLE = 0
037000                OR WKS-CAMPO-VARIABLE(WKS-LONG-VARIABLE:1)
037100                          NOT = SPACE
037200     IF WKS-LONG-VARIABLE = 0
037300        MOVE 1 TO WKS-LONG-VARIABLE
037400     END-IF.
037500 296-CALCULA-LONG-VARIABLE-E. EXIT.
037600
037700*--------------------------------------------------------------*
037800*  MIDE EL LARGO OCUPADO DE LK-RIESGO-REASONS, IGUAL TECNICA   *
037900*  QUE EL PARRAFO ANTERIOR PERO SOBRE LOS 120 BYTES DEL CAMPO. *
038000*--------------------------------------------------------------*
038100 297-CALCULA-LONG-REASONS SECTION.
038200     PERFORM 298-PASO-DE-RETROCESO
038300             VARYING WKS-LONG-REASONS FROM 120 BY -1
038400             UNTIL WKS-LONG-REASONS = 0
038500                OR LK-RIESGO-REASONS(WKS-LONG-REASONS:1)
038600                          NOT = SPACE
038700     IF WKS-LONG-REASONS = 0
038800        MOVE 1 TO WKS-LONG-REASONS
038900     END-IF.
039000 297-CALCULA-LONG-REASONS-E. EXIT.
039100
039200*--------------------------------------------------------------*
039300*  PARRAFO VACIO: EXISTE SOLO PARA QUE LOS DOS PERFORM VARYING *
039400*  DE ARRIBA TENGAN UN NOMBRE DE PARRAFO QUE RECORRER, EN VEZ  *
039500*  DE USAR PERFORM ... END-PERFORM EN LINEA (NO SE USA ESA     *
039600*  FORMA EN ESTE SHOP).                                         *
039700*--------------------------------------------------------------*
039800 298-PASO-DE-RETROCESO SECTION.
039900     CONTINUE.
040000 298-PASO-DE-RETROCESO-E. EXIT.
