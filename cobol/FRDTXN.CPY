000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDTXN                                            *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE TRANSACCIONES   *
000700*             : (ARCHIVO TRANSIN).  UNA TARJETA POR TRANSACCION   *
000800*             : RECIBIDA DEL SISTEMA AUTORIZADOR, EN ORDEN        *
000900*             : ASCENDENTE POR FECHA-HORA.                        *
001000* PROGRAMA(S) : FRD1C01                                           *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001400* 1994-03-08 EDR TICKET FRD-0014 SE AGREGA REDEFINES DE LA        *
001500*                FECHA-HORA PARA DESGLOSE POR COMPONENTES.        *
001550* 2012-06-14 EDR TICKET FRD-0052 SE QUITA EL FILLER DE RESERVA    *
001560*                FUTURA QUE NUNCA SE USO (AUDITORIA).             *
001600*----------------------------------------------------------------*
001700 01  FRD-TXN-REC.
001800     02 FRD-TXN-ID                        PIC X(20).
001900     02 FRD-TXN-TIMESTAMP                 PIC X(14).
002000     02 FRD-TXN-TIMESTAMP-R REDEFINES FRD-TXN-TIMESTAMP.
002100        03 FRD-TXN-TS-ANIO                PIC 9(04).
002200        03 FRD-TXN-TS-MES                 PIC 9(02).
002300        03 FRD-TXN-TS-DIA                 PIC 9(02).
002400        03 FRD-TXN-TS-HORA                PIC 9(02).
002500        03 FRD-TXN-TS-MINUTO              PIC 9(02).
002600        03 FRD-TXN-TS-SEGUNDO             PIC 9(02).
002700     02 FRD-TXN-AMOUNT                    PIC 9(07)V99.
002800     02 FRD-TXN-LOCATION                  PIC X(20).
002900     02 FRD-TXN-MERCHANT                  PIC X(30).
003100*                   ---- FIN DEL REGISTRO FRD-TXN-REC (93) ----
