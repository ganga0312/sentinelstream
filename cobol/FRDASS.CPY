000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDASS                                            *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DE EVALUACIONES     *
000700*             : (ARCHIVO ASSESSOUT).  UNA TARJETA POR CADA        *
000800*             : TRANSACCION ACEPTADA Y CALIFICADA.                *
000900* PROGRAMA(S) : FRD1C01                                           *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001250* 2012-06-14 EDR TICKET FRD-0052 SE QUITA EL FILLER DE RESERVA    *
001260*                FUTURA; AUDITORIA PIDIO QUE EL LARGO DE TARJETA  *
001270*                QUEDARA EXACTO EN 165, SIN RELLENO SIN USAR.     *
001300*----------------------------------------------------------------*
001400 01  FRD-ASS-REC.
001500     02 FRD-ASS-TXN-ID                    PIC X(20).
001600     02 FRD-ASS-TIMESTAMP                 PIC X(14).
001700     02 FRD-ASS-RISK-SCORE                PIC 9(03).
001800     02 FRD-ASS-RISK-LEVEL                PIC X(08).
001900        88 FRD-NIVEL-BAJO                        VALUE 'LOW'.
002000        88 FRD-NIVEL-MEDIO                        VALUE 'MEDIUM'.
002100        88 FRD-NIVEL-ALTO                        VALUE 'HIGH'.
002200        88 FRD-NIVEL-CRITICO                      VALUE 'CRITICAL'.
002300     02 FRD-ASS-REASONS                   PIC X(120).
002600*                   ---- FIN DEL REGISTRO FRD-ASS-REC (165) ----
