000100******************************************************************
000200* FECHA       : 12/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* PROGRAMA    : FRD3R00, RUTINA DE VELOCIDAD (SE BASA EN LA       *
000600*             : VIEJA EJERCICIOS-EN-CLASE-FECHAS PERO SIN USAR    *
000700*             : FUNCIONES INTRINSECAS DE FECHA, PARA QUE CORRA    *
000800*             : IGUAL EN EL COMPILADOR VIEJO DE PRODUCCION)       *
000900* TIPO        : BATCH (SUBRUTINA, CALLED)                         *
001000* DESCRIPCION : RECIBE LA TRANSACCION ACTUAL Y EL HISTORIAL DE    *
001100*             : TRANSACCIONES YA PROCESADAS EN LA CORRIDA Y       *
001200*             : DETERMINA CUANTAS DE ESAS CAEN DENTRO DE LA       *
001300*             : HORA ANTERIOR A LA TRANSACCION ACTUAL (VENTANA    *
001400*             : DE VELOCIDAD), APLICANDO LAS DOS REGLAS DE        *
001500*             : VELOCIDAD DEL MOTOR DE RIESGO.                    *
001600* ARCHIVOS    : NO APLICA                                         *
001700* PROGRAMA(S) : NINGUNO (ES LLAMADA POR FRD2R00)                  *
001800* INSTALACION : DEPARTAMENTO DE PREVENCION DE FRAUDE              *
001900* FECHA ESCR  : 14/08/1991                                        *
002000* SEGURIDAD   : USO INTERNO DEL DEPARTAMENTO                      *
002100******************************************************************
002200*----------------------------------------------------------------*
002300*                 B I T A C O R A   D E   C A M B I O S          *
002400*----------------------------------------------------------------*
002500* 1991-08-14 EDR FRD-0001 VERSION INICIAL DE LA RUTINA.           *
002600*                SE RECIBE LA FECHA-HORA ACTUAL Y EL HISTORIAL    *
002700*                DE LA CORRIDA Y SE CUENTAN LAS FILAS DE LA       *
002800*                ULTIMA HORA A MANO, SIN USAR FECHAS DEL SISTEMA. *
002900* 1991-09-02 EDR FRD-0003 SE CORRIGE EL PRESTAMO DE HORA CUANDO   *
003000*                LA TRANSACCION OCURRE A LAS 00:XX:XX.            *
003100*                (SE QUEDABA EN HORA 24 EN VEZ DE PRESTAR DIA).   *
003200* 1992-01-20 PEDR FRD-0007 SE AGREGA LA REGLA DE MONTO ACUMULADO  *
003300*                POR HORA (ANTES SOLO SE CONTABAN TRANSACCIONES). *
003400* 1992-06-11 EDR FRD-0009 SE ESTANDARIZA LA TABLA DE FIN DE MES   *
003500*                IGUAL A LA USADA EN LOS PROGRAMAS DE MORA.       *
003600*                ASI NO HAY QUE MANTENER DOS TABLAS DISTINTAS.    *
003700* 1993-03-30 PEDR FRD-0012 AJUSTE DEL CALCULO DE ANIO BISIESTO    *
003800*                PARA FEBRERO (SE USABAN 28 DIAS SIEMPRE).        *
003900*                AFECTABA EL PRESTAMO DE MES EN ANIOS BISIESTOS.  *
004000* 1994-11-08 EDR FRD-0015 SE ENVUELVE EL CICLO DE BUSQUEDA EN EL  *
004100*                HISTORIAL CON INDICE COMP PARA MEJOR RENDIMIENTO.*
004200* 1996-02-14 PEDR FRD-0019 REVISION GENERAL, SIN CAMBIOS DE LOGICA*
004300* 1998-09-23 EDR FRD-0024 REVISION DEL PROGRAMA PARA EL CAMBIO DE *
004400*                SIGLO (Y2K); LA FECHA-HORA DE LA TRANSACCION     *
004500*                TRAE ANIO DE 4 DIGITOS DESDE EL ORIGEN, SE       *
004600*                CONFIRMA QUE LA RUTINA DE PRESTAMO DE ANIO       *
004700*                FUNCIONA CORRECTAMENTE PARA EL ANIO 2000.        *
004800* 1999-01-11 EDR FRD-0025 PRUEBAS ADICIONALES DE FIN DE SIGLO     *
004900*                SOBRE EL CALCULO DE ANIO BISIESTO (2000 SI ES    *
005000*                BISIESTO, 1900 NO LO ERA).                       *
005100* 2001-05-07 PEDR FRD-0031 SE AMPLIA EL HISTORIAL A 99999 FILAS.  *
005200* 2003-10-02 EDR FRD-0038 SE DOCUMENTA LA REGLA DE CONTEO (>= 3   *
005300*                TRANSACCIONES PREVIAS EN LA VENTANA).            *
005400* 2007-04-19 PEDR FRD-0044 MANTENIMIENTO MENOR DE COMENTARIOS.    *
005500* 2012-02-08 EDR FRD-0053 SE AGREGA LA VALIDACION DE QUE LA       *
005600*                FECHA-HORA RECIBIDA SEA NUMERICA ANTES DE        *
005700*                DESGLOSARLA, USANDO LA CLASE FRD-DIGITO QUE YA   *
005800*                ESTABA DECLARADA EN SPECIAL-NAMES PERO NUNCA SE  *
005900*                HABIA REFERENCIADO (OBSERVACION DE AUDITORIA).   *
006000*                SI LA FECHA-HORA VIENE CORRUPTA NO SE EVALUA     *
006100*                VELOCIDAD Y SE REGRESA EL RESULTADO EN CEROS.    *
006200* 2012-05-30 PEDR FRD-0054 PRUEBAS DE LA NUEVA VALIDACION CON     *
006300*                TARJETAS DE FECHA-HORA EN BLANCO Y CON LETRAS;    *
006400*                SE CONFIRMA QUE NO SE CUELGA LA RUTINA.          *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. FRD3R00.
006800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
006900 INSTALLATION. DEPARTAMENTO DE PREVENCION DE FRAUDE.
007000 DATE-WRITTEN. 14/08/1991.
007100 DATE-COMPILED.
007200 SECURITY. USO INTERNO DEL DEPARTAMENTO.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600* ---->  CLASE PROPIA PARA VALIDAR QUE LOS COMPONENTES DE LA
007700*        FECHA-HORA RECIBIDOS SON NUMERICOS ANTES DE OPERAR.
007800*        (TICKET FRD-0053).  SE PROBO CONTRA LA FECHA-HORA
007900*        COMPLETA DE 14 POSICIONES EN EL PARRAFO 105, NO SOLO
008000*        CONTRA UN CAMPO SUELTO.
008100     CLASS FRD-DIGITO IS
008200       '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500*------------------->   TABLA DE FIN DE MES (IGUAL A LA DE LOS
008600*                       PROGRAMAS DE MORA DE TARJETA DE CREDITO).
008700*                       POSICION 1 = ENERO ... POSICION 12 = DIC.
008800*                       FEBRERO (POSICION 2) SE AJUSTA A 29 EN
008900*                       EL PARRAFO 220-PRESTA-MES CUANDO EL ANIO
009000*                       ES BISIESTO.
009100 01  FRD-TABLA-MESES.
009200     02 FILLER          PIC X(24)
009300              VALUE '312831303130313130313031'.
009400 01  FRD-MESES-R REDEFINES FRD-TABLA-MESES.
009500     02 FRD-DIA-FIN-MES PIC 99 OCCURS 12 TIMES.
009600*------------------->   DESGLOSE DE LA FECHA-HORA ACTUAL.
009700*                       SE ARMA A PARTIR DE LK-TXN-TIMESTAMP,
009800*                       QUE LLEGA EN FORMATO AAAAMMDDHHMMSS.
009900 01  FRD-TS-ACTUAL.
010000     02 FRD-TS-A-ANIO                     PIC 9(04).
010100     02 FRD-TS-A-MES                      PIC 9(02).
010200     02 FRD-TS-A-DIA                      PIC 9(02).
010300     02 FRD-TS-A-HORA                     PIC 9(02).
010400     02 FRD-TS-A-MINUTO                   PIC 9(02).
010500     02 FRD-TS-A-SEGUNDO                  PIC 9(02).
010600*------------------->   FECHA-HORA DE CORTE (ACTUAL MENOS 1 HORA).
010700*                       ES EL LIMITE INFERIOR DE LA VENTANA DE
010800*                       VELOCIDAD; SOLO CUENTAN LAS FILAS DEL
010900*                       HISTORIAL CON FECHA-HORA ESTRICTAMENTE
011000*                       MAYOR A ESTE VALOR.
011100 01  FRD-TS-CORTE.
011200     02 FRD-TS-C-ANIO                     PIC 9(04).
011300     02 FRD-TS-C-MES                      PIC 9(02).
011400     02 FRD-TS-C-DIA                      PIC 9(02).
011500     02 FRD-TS-C-HORA                     PIC 9(02).
011600     02 FRD-TS-C-MINUTO                   PIC 9(02).
011700     02 FRD-TS-C-SEGUNDO                  PIC 9(02).
011800*                       VISTA PLANA DE 14 POSICIONES, PARA
011900*                       COMPARAR DIRECTO CONTRA LK-HIST-TIMESTAMP
012000*                       SIN TENER QUE COMPARAR COMPONENTE POR
012100*                       COMPONENTE.
012200 01  FRD-TS-CORTE-R REDEFINES FRD-TS-CORTE PIC X(14).
012300*------------------->   VARIABLES PARA EL CALCULO DE BISIESTO.
012400*                       SE USA LA REGLA CLASICA: DIVISIBLE POR 4
012500*                       Y NO POR 100, O DIVISIBLE POR 400.
012600 01  WKS-RESIDUO-4                        PIC 9(02) COMP.
012700 01  WKS-RESIDUO-100                      PIC 9(02) COMP.
012800 01  WKS-RESIDUO-400                      PIC 9(02) COMP.
012900 01  WKS-COCIENTE                         PIC 9(06) COMP.
013000 01  WKS-ANIO-BISIESTO                    PIC X(01) VALUE 'N'.
013100     88 FRD-ES-BISIESTO                          VALUE 'S'.
013200*------------------->   INTERRUPTOR DE FECHA-HORA VALIDA
013300*                       (TICKET FRD-0053).  SI LA FECHA-HORA
013400*                       RECIBIDA TRAE ALGO QUE NO SEA DIGITO EN
013500*                       CUALQUIERA DE SUS 14 POSICIONES, SE
013600*                       APAGA ESTE INTERRUPTOR Y NO SE CALCULA
013700*                       LA VENTANA NI SE APLICAN LAS REGLAS.
013800 01  WKS-TS-VALIDA-SW                     PIC X(01) VALUE 'S'.
013900     88 FRD-TS-ES-VALIDA                        VALUE 'S'.
014000*------------------->   ACUMULADORES DE LA VENTANA DE VELOCIDAD.
014100*                       CONTADOR = CANTIDAD DE FILAS DEL
014200*                       HISTORIAL DENTRO DE LA VENTANA; MONTO =
014300*                       SUMA DE ESAS MISMAS FILAS (SIN CONTAR LA
014400*                       TRANSACCION ACTUAL, QUE SE SUMA APARTE
014500*                       EN 410-REGLA-MONTO).
014600 01  WKS-CONTADOR-VENTANA                 PIC 9(07) COMP.
014700 01  WKS-MONTO-VENTANA                    PIC 9(09)V99.
014800 01  WKS-MONTO-CON-ACTUAL                 PIC 9(09)V99.
014900*------------------->   INDICE DE RECORRIDO DEL HISTORIAL.
015000 01  WKS-IX-HIST                          PIC 9(07) COMP.
015100*                    ----- COPY DEL HISTORIAL -----
015200*                    (LK-TABLA-HIST LLEGA POR LINKAGE, ESTE
015300*                     COPY SOLO TRAE LA DESCRIPCION DE LA FILA,
015400*                     LA TABLA EN SI SE DECLARA MAS ABAJO).
015500 COPY FRDHIS.
015600*                    ----- COPY DE LOS PARAMETROS -----
015700*                    (UMBRALES Y PESOS DE LAS DOS REGLAS DE
015800*                     VELOCIDAD; COMPARTIDO CON FRD1C01 Y
015900*                     FRD2R00 PARA QUE NO SE DESINCRONICEN).
016000 COPY FRDPRM.
016100 LINKAGE SECTION.
016200 01  LK-TXN-TIMESTAMP                     PIC X(14).
016300 01  LK-TXN-AMOUNT                        PIC 9(07)V99.
016400 01  LK-HIST-CONTROL.
016500     02 LK-HIST-COUNT                     PIC 9(07) COMP.
016600     02 FILLER                            PIC X(04).
016700 01  LK-TABLA-HIST.
016800     02 LK-HIST-ENTRY OCCURS 1 TO 99999 TIMES
016900           DEPENDING ON LK-HIST-COUNT
017000           INDEXED BY LK-IX-HIST.
017100        03 LK-HIST-TIMESTAMP              PIC X(14).
017200        03 LK-HIST-AMOUNT                 PIC 9(07)V99.
017300        03 LK-HIST-TXN-ID                 PIC X(20).
017400 01  LK-VELOC-RESULTADO.
017500     02 LK-VELOC-PUNTAJE                  PIC 9(03) COMP.
017600     02 LK-DISPARO-CONTEO                 PIC X(01).
017700        88 LK-DISPARO-CONTEO-SI                  VALUE 'S'.
017800     02 LK-DISPARO-MONTO                  PIC X(01).
017900        88 LK-DISPARO-MONTO-SI                   VALUE 'S'.
018000*------------------------------------------------------------------*
018100*  100-PRINCIPAL: PARRAFO DE ENTRADA DE LA SUBRUTINA.  RESUELVE    *
018200*  LA FECHA-HORA DE CORTE (UNA HORA ANTES DE LA TRANSACCION),      *
018300*  RECORRE EL HISTORIAL ACUMULANDO LO QUE CAE EN LA VENTANA, Y     *
018400*  APLICA LAS DOS REGLAS DE VELOCIDAD SOBRE ESE ACUMULADO.  SI LA  *
018500*  FECHA-HORA RECIBIDA NO ES NUMERICA (TICKET FRD-0053) SE         *
018600*  DEVUELVE EL RESULTADO EN CEROS Y NO SE CALCULA NADA MAS.        *
018700*------------------------------------------------------------------*
018800 PROCEDURE DIVISION USING LK-TXN-TIMESTAMP, LK-TXN-AMOUNT,
018900                           LK-HIST-CONTROL, LK-TABLA-HIST,
019000                           LK-VELOC-RESULTADO.
019100 100-PRINCIPAL SECTION.
019200     PERFORM 100-INICIALIZAR
019300     IF FRD-TS-ES-VALIDA
019400        PERFORM 200-CALCULA-HORA-CORTE
019500        PERFORM 300-EXAMINA-VENTANA
019600        PERFORM 400-REGLA-CONTEO
019700        PERFORM 410-REGLA-MONTO
019800     END-IF
019900     GOBACK.
020000 100-PRINCIPAL-E. EXIT.
020100
020200*------------------------------------------------------------------*
020300*  100-INICIALIZAR: LIMPIA EL RESULTADO QUE SE DEVUELVE A FRD2R00  *
020400*  Y DESGLOSA LA FECHA-HORA ACTUAL EN SUS COMPONENTES.  ANTES DE   *
020500*  DESGLOSAR, VALIDA (PARRAFO 105) QUE LOS 14 CARACTERES SEAN      *
020600*  DIGITOS; SI NO LO SON, EL DESGLOSE SE HACE IGUAL (PARA NO       *
020700*  DEJAR CAMPOS SIN INICIALIZAR) PERO EL INTERRUPTOR DE VALIDEZ    *
020800*  QUEDA APAGADO Y 100-PRINCIPAL NO SIGUE CON EL CALCULO.          *
020900*------------------------------------------------------------------*
021000 100-INICIALIZAR SECTION.
021100     MOVE ZEROS TO LK-VELOC-PUNTAJE
021200                   WKS-CONTADOR-VENTANA
021300                   WKS-MONTO-VENTANA
021400     MOVE 'N' TO LK-DISPARO-CONTEO
021500     MOVE 'N' TO LK-DISPARO-MONTO
021600     PERFORM 105-VALIDA-TIMESTAMP
021700     MOVE LK-TXN-TIMESTAMP(1:4)  TO FRD-TS-A-ANIO
021800     MOVE LK-TXN-TIMESTAMP(5:2)  TO FRD-TS-A-MES
021900     MOVE LK-TXN-TIMESTAMP(7:2)  TO FRD-TS-A-DIA
022000     MOVE LK-TXN-TIMESTAMP(9:2)  TO FRD-TS-A-HORA
022100     MOVE LK-TXN-TIMESTAMP(11:2) TO FRD-TS-A-MINUTO
022200     MOVE LK-TXN-TIMESTAMP(13:2) TO FRD-TS-A-SEGUNDO.
022300 100-INICIALIZAR-E. EXIT.
022400
022500*------------------------------------------------------------------*
022600*  105-VALIDA-TIMESTAMP (TICKET FRD-0053): PRUEBA LOS 14           *
022700*  CARACTERES DE LK-TXN-TIMESTAMP CONTRA LA CLASE FRD-DIGITO.      *
022800*  UNA CONDICION DE CLASE EN COBOL PRUEBA TODOS LOS CARACTERES     *
022900*  DEL CAMPO A LA VEZ, NO HACE FALTA RECORRERLO CARACTER POR       *
023000*  CARACTER.  SI VIENE ALGO QUE NO SEA '0'-'9' (ESPACIOS, LETRAS,  *
023100*  BAJOS) SE APAGA WKS-TS-VALIDA-SW Y LA CORRIDA SIGUE SIN         *
023200*  APLICAR VELOCIDAD A ESA TRANSACCION EN PARTICULAR.              *
023300*------------------------------------------------------------------*
023400 105-VALIDA-TIMESTAMP SECTION.
023500     MOVE 'S' TO WKS-TS-VALIDA-SW
023600     IF LK-TXN-TIMESTAMP IS NOT FRD-DIGITO
023700        MOVE 'N' TO WKS-TS-VALIDA-SW
023800     END-IF.
023900 105-VALIDA-TIMESTAMP-E. EXIT.
024000
024100*--------------------------------------------------------------*
024200*  DETERMINA SI FRD-TS-A-ANIO ES BISIESTO (AFECTA EL DIA FIN   *
024300*  DE FEBRERO CUANDO HAY QUE PRESTAR DE MES).  REGLA CLASICA:  *
024400*  BISIESTO SI ES DIVISIBLE POR 4 Y NO POR 100, O SI ES        *
024500*  DIVISIBLE POR 400 (AJUSTE DE FRD-0012, ANTES NO SE          *
024600*  CONSIDERABA LA EXCEPCION DE LOS SIGLOS).                    *
024700*--------------------------------------------------------------*
024800 150-VERIFICA-BISIESTO SECTION.
024900     MOVE 'N' TO WKS-ANIO-BISIESTO
025000     DIVIDE FRD-TS-A-ANIO BY 4   GIVING WKS-COCIENTE
025100             REMAINDER WKS-RESIDUO-4
025200     DIVIDE FRD-TS-A-ANIO BY 100 GIVING WKS-COCIENTE
025300             REMAINDER WKS-RESIDUO-100
025400     DIVIDE FRD-TS-A-ANIO BY 400 GIVING WKS-COCIENTE
025500             REMAINDER WKS-RESIDUO-400
025600     IF WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0
025700        MOVE 'S' TO WKS-ANIO-BISIESTO
025800     END-IF
025900     IF WKS-RESIDUO-400 = 0
026000        MOVE 'S' TO WKS-ANIO-BISIESTO
026100     END-IF.
026200 150-VERIFICA-BISIESTO-E. EXIT.
026300
026400*--------------------------------------------------------------*
026500*  RESTA EXACTAMENTE UNA HORA A LA FECHA-HORA DE LA            *
026600*  TRANSACCION ACTUAL, CON PRESTAMO DE DIA, MES Y ANIO.        *
026700*  LA SECCION VIEJA EJERCICIOS-EN-CLASE-FECHAS USABA           *
026800*  FUNCTION INTEGER-OF-DATE PARA ESTO; EN PRODUCCION EL        *
026900*  COMPILADOR NO TRAE FUNCIONES INTRINSECAS, ASI QUE SE        *
027000*  ARMA LA RESTA A MANO CON LA TABLA FRD-DIA-FIN-MES.          *
027100*  MINUTO Y SEGUNDO NUNCA CAMBIAN AL RESTAR UNA HORA EXACTA.   *
027200*--------------------------------------------------------------*
027300 200-CALCULA-HORA-CORTE SECTION.
027400     MOVE FRD-TS-A-ANIO    TO FRD-TS-C-ANIO
027500     MOVE FRD-TS-A-MES     TO FRD-TS-C-MES
027600     MOVE FRD-TS-A-DIA     TO FRD-TS-C-DIA
027700     MOVE FRD-TS-A-MINUTO  TO FRD-TS-C-MINUTO
027800     MOVE FRD-TS-A-SEGUNDO TO FRD-TS-C-SEGUNDO
027900     IF FRD-TS-A-HORA = 0
028000        MOVE 23 TO FRD-TS-C-HORA
028100        PERFORM 210-PRESTA-DIA
028200     ELSE
028300        COMPUTE FRD-TS-C-HORA = FRD-TS-A-HORA - 1
028400     END-IF.
028500 200-CALCULA-HORA-CORTE-E. EXIT.
028600
028700*--------------------------------------------------------------*
028800*  PRESTA UN DIA CUANDO LA TRANSACCION OCURRIO A LAS 00:XX:XX  *
028900*  (CORREGIDO EN FRD-0003).  SI EL DIA ACTUAL ES 1, HAY QUE    *
029000*  ADEMAS PRESTAR DE MES (PARRAFO SIGUIENTE).                  *
029100*--------------------------------------------------------------*
029200 210-PRESTA-DIA SECTION.
029300     PERFORM 150-VERIFICA-BISIESTO
029400     IF FRD-TS-A-DIA = 1
029500        PERFORM 220-PRESTA-MES
029600     ELSE
029700        COMPUTE FRD-TS-C-DIA = FRD-TS-A-DIA - 1
029800     END-IF.
029900 210-PRESTA-DIA-E. EXIT.
030000
030100*--------------------------------------------------------------*
030200*  PRESTA UN MES CUANDO EL DIA ACTUAL ES 1.  SI ADEMAS EL MES  *
030300*  ACTUAL ES ENERO, TAMBIEN HAY QUE PRESTAR DE ANIO (DICIEMBRE *
030400*  DEL ANIO ANTERIOR).  EL DIA FIN DE MES SALE DE LA TABLA      *
030500*  FRD-DIA-FIN-MES, AJUSTANDO FEBRERO A 29 SI EL ANIO ES        *
030600*  BISIESTO.                                                    *
030700*--------------------------------------------------------------*
030800 220-PRESTA-MES SECTION.
030900     IF FRD-TS-A-MES = 1
031000        MOVE 12 TO FRD-TS-C-MES
031100        COMPUTE FRD-TS-C-ANIO = FRD-TS-A-ANIO - 1
031200        MOVE FRD-DIA-FIN-MES(12) TO FRD-TS-C-DIA
031300     ELSE
031400        COMPUTE FRD-TS-C-MES = FRD-TS-A-MES - 1
031500        MOVE FRD-DIA-FIN-MES(FRD-TS-C-MES) TO FRD-TS-C-DIA
031600        IF FRD-TS-C-MES = 2 AND FRD-ES-BISIESTO
031700           MOVE 29 TO FRD-TS-C-DIA
031800        END-IF
031900     END-IF.
032000 220-PRESTA-MES-E. EXIT.
032100
032200*--------------------------------------------------------------*
032300*  RECORRE EL HISTORIAL RECIBIDO Y ACUMULA LAS TRANSACCIONES   *
032400*  CON FECHA-HORA ESTRICTAMENTE MAYOR QUE LA HORA DE CORTE     *
032500*  (VENTANA DE LA ULTIMA HORA).  EL HISTORIAL SE RECIBE EN     *
032600*  ORDEN DE LLEGADA, QUE COINCIDE CON ORDEN ASCENDENTE DE      *
032700*  FECHA-HORA PORQUE EL ARCHIVO DE ENTRADA YA VIENE ORDENADO,  *
032800*  ASI QUE NO HACE FALTA ORDENAR NI BUSCAR EL LIMITE INFERIOR  *
032900*  CON UNA BUSQUEDA BINARIA: SE REVISA FILA POR FILA (TICKET   *
033000*  FRD-0015 YA DEJO EL INDICE EN COMP PARA QUE ESTO RINDA).    *
033100*--------------------------------------------------------------*
033200 300-EXAMINA-VENTANA SECTION.
033300     PERFORM 310-ACUMULA-UNA-FILA
033400             VARYING WKS-IX-HIST FROM 1 BY 1
033500             UNTIL WKS-IX-HIST > LK-HIST-COUNT.
033600 300-EXAMINA-VENTANA-E. EXIT.
033700
033800*--------------------------------------------------------------*
033900*  PRUEBA UNA FILA DEL HISTORIAL CONTRA LA FECHA-HORA DE       *
034000*  CORTE; SI CAE DENTRO DE LA VENTANA, SUMA AL CONTADOR Y AL   *
034100*  MONTO ACUMULADO DE LA VENTANA.                              *
034200*--------------------------------------------------------------*
034300 310-ACUMULA-UNA-FILA SECTION.
034400     IF LK-HIST-TIMESTAMP(WKS-IX-HIST) > FRD-TS-CORTE-R
034500        ADD 1 TO WKS-CONTADOR-VENTANA
034600        ADD LK-HIST-AMOUNT(WKS-IX-HIST) TO WKS-MONTO-VENTANA
034700     END-IF.
034800 310-ACUMULA-UNA-FILA-E. EXIT.
034900
035000*--------------------------------------------------------------*
035100*  REGLA 1 DE VELOCIDAD: 3 O MAS TRANSACCIONES PREVIAS EN LA   *
035200*  VENTANA (LA TRANSACCION ACTUAL NO SE CUENTA A SI MISMA).    *
035300*  EL UMBRAL FRD-MAX-TXN-HORA VIENE DEL COPY DE PARAMETROS     *
035400*  (TICKET FRD-0038 DOCUMENTA QUE LA COMPARACION ES >= Y NO >, *
035500*  AUNQUE EL TEXTO DEL MOTIVO DIGA "> 3" POR COMODIDAD DE       *
035600*  LECTURA EN EL REPORTE).                                      *
035700*--------------------------------------------------------------*
035800 400-REGLA-CONTEO SECTION.
035900     IF WKS-CONTADOR-VENTANA >= FRD-MAX-TXN-HORA
036000        ADD FRD-PESO-VELOC-CONTEO TO LK-VELOC-PUNTAJE
036100        MOVE 'S' TO LK-DISPARO-CONTEO
036200     END-IF.
036300 400-REGLA-CONTEO-E. EXIT.
036400
036500*--------------------------------------------------------------*
036600*  REGLA 2 DE VELOCIDAD: MONTO DE LA VENTANA MAS EL MONTO DE   *
036700*  LA TRANSACCION ACTUAL SUPERA Q20,000.00.  A DIFERENCIA DE   *
036800*  LA REGLA DE CONTEO, ESTA SI ES ESTRICTAMENTE MAYOR (>), NO  *
036900*  MAYOR O IGUAL (AGREGADA EN FRD-0007).                       *
037000*--------------------------------------------------------------*
037100 410-REGLA-MONTO SECTION.
037200     COMPUTE WKS-MONTO-CON-ACTUAL =
037300             WKS-MONTO-VENTANA + LK-TXN-AMOUNT
037400     IF WKS-MONTO-CON-ACTUAL > FRD-MAX-MONTO-HORA
037500        ADD FRD-PESO-VELOC-MONTO TO LK-VELOC-PUNTAJE
037600        MOVE 'S' TO LK-DISPARO-MONTO
037700     END-IF.
037800 410-REGLA-MONTO-E. EXIT.
