000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                  *
000400* APLICACION  : FRD  - DETECCION DE FRAUDE EN TRANSACCIONES       *
000500* COPYBOOK    : FRDLIN                                            *
000600* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE GERENCIAL DE      *
000700*             : CIERRE DE CORRIDA (ARCHIVO REPORTOUT, 132 COL).   *
000800*             : CADA GRUPO SE ARMA EN WORKING-STORAGE Y LUEGO     *
000900*             : SE TRASLADA COMPLETO AL AREA DEL FD ANTES DEL     *
001000*             : WRITE.                                           *
001100* PROGRAMA(S) : FRD1C01                                           *
001200******************************************************************
001300*----------------------------------------------------------------*
001400* 1991-08-14 EDR TICKET FRD-0001 PRIMERA VERSION DEL COPY.        *
001450* 2012-07-02 PEDR TICKET FRD-0055 SE CORRIGE EL FILLER DE LOS     *
001460*                GRUPOS DETALLE, DISTRIB Y TOTALES; NO SUMABAN    *
001470*                LOS 132 BYTES DEL RENGLON (AUDITORIA DETECTO     *
001480*                LA DESCUADRATURA AL COMPARAR CONTRA EL FD).      *
001500*----------------------------------------------------------------*
001600 01  FRD-LIN-ENCABEZADO.
001700     02 FILLER                            PIC X(10) VALUE SPACES.
001800     02 FRD-LIN-ENC-TITULO                PIC X(40).
001900     02 FILLER                            PIC X(10) VALUE SPACES.
002000     02 FRD-LIN-ENC-FECHA                 PIC X(14).
002100     02 FILLER                            PIC X(58) VALUE SPACES.
002200*
002300 01  FRD-LIN-SUBTITULO.
002400     02 FILLER                            PIC X(10) VALUE SPACES.
002500     02 FRD-LIN-SUB-TEXTO                 PIC X(60).
002600     02 FILLER                            PIC X(62) VALUE SPACES.
002700*
002800 01  FRD-LIN-DETALLE.
002900     02 FRD-LIN-DET-TIMESTAMP             PIC X(14).
003000     02 FILLER                            PIC X(02) VALUE SPACES.
003100     02 FRD-LIN-DET-TXNID                 PIC X(20).
003200     02 FILLER                            PIC X(02) VALUE SPACES.
003300     02 FRD-LIN-DET-MONTO                 PIC ZZ,ZZZ,ZZ9.99.
003400     02 FILLER                            PIC X(02) VALUE SPACES.
003500     02 FRD-LIN-DET-UBICACION             PIC X(20).
003600     02 FILLER                            PIC X(02) VALUE SPACES.
003700     02 FRD-LIN-DET-COMERCIO              PIC X(30).
003800     02 FILLER                            PIC X(02) VALUE SPACES.
003900     02 FRD-LIN-DET-PUNTAJE               PIC ZZ9.
004000     02 FILLER                            PIC X(02) VALUE SPACES.
004100     02 FRD-LIN-DET-NIVEL                 PIC X(08).
004200     02 FILLER                            PIC X(12) VALUE SPACES.
004300*
004400 01  FRD-LIN-DISTRIB.
004500     02 FRD-LIN-DIS-ETIQUETA              PIC X(30).
004600     02 FILLER                            PIC X(05) VALUE SPACES.
004700     02 FRD-LIN-DIS-CONTEO                PIC ZZZ,ZZ9.
004800     02 FILLER                            PIC X(90) VALUE SPACES.
004900*
005000 01  FRD-LIN-TOTALES.
005100     02 FRD-LIN-TOT-ETIQUETA              PIC X(30).
005200     02 FILLER                            PIC X(05) VALUE SPACES.
005300     02 FRD-LIN-TOT-VALOR                 PIC ZZZ,ZZZ,ZZ9.99.
005400     02 FILLER                            PIC X(83) VALUE SPACES.
005500*
005600 01  FRD-LIN-BLANCO                       PIC X(132) VALUE SPACES.
005700*                ---- FIN DE LAS LINEAS FRDLIN ----
